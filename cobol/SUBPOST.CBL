000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO REGULATORIO                        *
000500* PROGRAMA    : SUBPOST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA LAS SUBMISIONES RECIBIDAS CONTRA EL        *
000800*             : MAESTRO DE INSTANCIAS, CALCULA LA DESVIACION DE  *
000900*             : ENVIO CON DUECALC Y RECHAZA LAS SUBMISIONES DE   *
001000*             : INSTANCIAS YA ENVIADAS O APROBADAS (INMUTABLES)  *
001100* ARCHIVOS    : SUBFILE=S,INSTOLD=S,INSTNEW=S                   *
001200* ACCION (ES) : D=DIARIO                                         *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 228903                                           *
001500* NOMBRE      : APLICADOR DE SUBMISIONES DE REPORTE               *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     SUBPOST.
002000 AUTHOR.         ERICK RAMIREZ.
002100 INSTALLATION.   CUMPLIMIENTO REGULATORIO.
002200 DATE-WRITTEN.   02/09/1991.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO - DEPARTAMENTO DE CUMPLIMIENTO.
002500******************************************************************
002600*         B I T A C O R A   D E   C A M B I O S                  *
002700******************************************************************
002800*   02/09/1991 PEDR CR-228903 VERSION INICIAL                     CR228903
002900*   14/04/1993 PEDR CR-228911 SE AGREGA EL RECHAZO DE SUBMISIONES CR228911
003000*                    CONTRA INSTANCIAS INMUTABLES                 CR228911
003100*   11/10/1996 JOXR CR-228933 SE AGREGA LA CLASIFICACION DE       CR228933
003200*                    PRIORIDAD PARA EL LISTADO DE CORRIDA         CR228933
003300*   30/09/1998 JOXR CR-228959 REVISION Y2K, LA TABLA DE           CR228959
003400*                    SUBMISIONES Y LA FECHA DE CORRIDA USAN       CR228959
003500*                    ANIO COMPLETO DE 4 DIGITOS                   CR228959
003600*   04/01/1999 JOXR CR-228960 PRUEBA DE REGRESION Y2K SOBRE LA    CR228960
003700*                    BUSQUEDA DE SUBMISIONES EN TABLA, SIN        CR228960
003800*                    HALLAZGOS                                    CR228960
003900*   29/06/2024 MALV CR-229025 SE DELEGA EL CALCULO DE LA          CR229025
004000*                    DESVIACION DE ENVIO A DUECALC EN LUGAR DE    CR229025
004100*                    DUPLICAR LA ARITMETICA DE FECHAS             CR229025
004200*   21/08/2024 MALV CR-229074 EL ARCHIVO DE SUBMISIONES LLEGA     CR229074
004300*                    SIN ORDEN DE LLAVE; SE ORDENA EN MEMORIA     CR229074
004400*                    POR INS-ID ANTES DE LA BUSQUEDA BINARIA      CR229074
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS CLASE-NUMERICA IS "0123456789".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SUBFILE ASSIGN TO SUBFILE
005300            ORGANIZATION  IS SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-SUBFILE
005600                             FSE-SUBFILE.
005700
005800     SELECT INSTOLD ASSIGN TO INSTOLD
005900            ORGANIZATION  IS SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-INSTOLD
006200                             FSE-INSTOLD.
006300
006400     SELECT INSTNEW ASSIGN TO INSTNEW
006500            ORGANIZATION  IS SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-INSTNEW
006800                             FSE-INSTNEW.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   TRANSACCIONES DE ENVIO DE REPORTE (ENTRADA, SIN ORDEN)
007600 FD  SUBFILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY SUBMREC.
007900*   MAESTRO DE INSTANCIAS, ANTES DE APLICAR SUBMISIONES (ENTRADA)
008000 FD  INSTOLD
008100     LABEL RECORDS ARE STANDARD.
008200     COPY INSTREC.
008300*   MAESTRO DE INSTANCIAS, DESPUES DE APLICAR SUBMISIONES (SALIDA)
008400 FD  INSTNEW
008500     LABEL RECORDS ARE STANDARD.
008600     COPY INSTREC
008700     REPLACING ==REG-INSTANCIA== BY ==REG-INSTANCIA-NVA==
008800               ==INS-== BY ==INN-==.
008900
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009300******************************************************************
009400 01 WKS-FS-STATUS.
009500    02 WKS-STATUS.
009600       04 FS-SUBFILE              PIC 9(02) VALUE ZEROES.
009700       04 FSE-SUBFILE.
009800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010100       04 FS-INSTOLD               PIC 9(02) VALUE ZEROES.
010200       04 FSE-INSTOLD.
010300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600       04 FS-INSTNEW               PIC 9(02) VALUE ZEROES.
010700       04 FSE-INSTNEW.
010800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100
011200******************************************************************
011300*                 PARAMETROS DE CORRIDA (SYSIN)                  *
011400******************************************************************
011500 01 WKS-PARM-RUN.
011600    02 PARM-FECHA-CORRIDA         PIC 9(08).
011700    02 FILLER                     PIC X(12).
011800
011900 01 WKS-FLAGS.
012000    02 WKS-FIN-INSTOLD            PIC 9(01) VALUE ZEROES.
012100       88 FIN-INSTOLD                        VALUE 1.
012200    02 WKS-ES-INMUTABLE           PIC 9(01) VALUE ZEROES.
012300    02 WKS-FUE-PUBLICADA          PIC 9(01) VALUE ZEROES.
012400    02 WKS-SUBMISION-ENCONTRADA   PIC 9(01) VALUE ZEROES.
012500       88 SUBMISION-ENCONTRADA               VALUE 1.
012600    02 FILLER                     PIC X(04).
012700
012800*--> FECHA DE CORRIDA DEL JOB, VIENE DE SYSIPT
012900 01 WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
013000 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
013100    02 WKS-ANIO-CORRIDA           PIC 9(04).
013200    02 WKS-MES-CORRIDA            PIC 9(02).
013300    02 WKS-DIA-CORRIDA            PIC 9(02).
013400
013500*--> FECHAS DE VENCIMIENTO Y DE ENVIO, COPIADAS PARA DESPLEGAR
013600*--> EN FORMATO DD/MM/AAAA EN LA BITACORA DE CORRIDA
013700 01 WKS-DUE-DISPLAY               PIC 9(08) VALUE ZEROES.
013800 01 WKS-DUE-DISPLAY-R REDEFINES WKS-DUE-DISPLAY.
013900    02 WKS-DD-ANIO                PIC 9(04).
014000    02 WKS-DD-MES                 PIC 9(02).
014100    02 WKS-DD-DIA                 PIC 9(02).
014200
014300 01 WKS-ENV-DISPLAY               PIC 9(08) VALUE ZEROES.
014400 01 WKS-ENV-DISPLAY-R REDEFINES WKS-ENV-DISPLAY.
014500    02 WKS-ED-ANIO                PIC 9(04).
014600    02 WKS-ED-MES                 PIC 9(02).
014700    02 WKS-ED-DIA                 PIC 9(02).
014800
014900******************************************************************
015000*     TABLA EN MEMORIA DE LAS SUBMISIONES (SUBFILE), ORDENADA    *
015100*     EN 0025 Y CONSULTADA POR SEARCH ALL EN 0115 (CR-229074)    *
015200******************************************************************
015300 01  WKS-NUM-SUBMISIONES          PIC 9(04) COMP VALUE 0.
015400 01  WKS-TABLA-SUBMISIONES.
015500     02 WKS-TS-ENTRADA OCCURS 0 TO 2000 TIMES
015600                        DEPENDING ON WKS-NUM-SUBMISIONES
015700                        ASCENDING KEY WKS-TS-INS-ID
015800                        INDEXED BY WKS-SI.
015900        04 WKS-TS-INS-ID           PIC 9(06).
016000        04 WKS-TS-FECHA-ENVIO      PIC 9(08).
016100 01  WKS-ORD-I                    PIC 9(04) COMP VALUE 0.
016200 01  WKS-ORD-J                    PIC 9(04) COMP VALUE 0.
016300 01  WKS-ORD-TEMP-INS-ID          PIC 9(06) VALUE ZEROES.
016400 01  WKS-ORD-TEMP-FECHA           PIC 9(08) VALUE ZEROES.
016500
016600******************************************************************
016700*       AREA DE PARAMETROS PARA CALL 'DUECALC' (FUNCION 'V')     *
016800******************************************************************
016900 01 WKS-PARAMS-DUECALC.
017000    02 LK-FUNCION                 PIC X(01).
017100    02 LK-FRECUENCIA               PIC X(13).
017200    02 LK-DIA-VENCE                PIC 9(02).
017300    02 LK-MES-VENCE                PIC 9(02).
017400    02 LK-DIAS-GRACIA              PIC 9(03).
017500    02 LK-PERIODO                  PIC X(12).
017600    02 LK-FECHA-ENVIO               PIC 9(08).
017700    02 LK-FECHA-VENCE               PIC 9(08).
017800    02 LK-DESVIACION-DIAS            PIC S9(04).
017900    02 FILLER                       PIC X(04).
018000
018100 01 WKS-DIAS-K                    PIC S9(04) COMP VALUE 0.
018200 01 WKS-PRIORIDAD                 PIC X(07) VALUE SPACES.
018300
018400******************************************************************
018500*                     CONTADORES DE CORRIDA                      *
018600******************************************************************
018700 01 WKS-CONTADORES.
018800    02 WKS-INSTANCIAS-PROCESADAS  PIC 9(06) COMP VALUE 0.
018900    02 WKS-SUBMISIONES-LEIDAS     PIC 9(06) COMP VALUE 0.
019000    02 WKS-SUBMISIONES-A-TIEMPO   PIC 9(06) COMP VALUE 0.
019100    02 WKS-SUBMISIONES-TARDE      PIC 9(06) COMP VALUE 0.
019200    02 WKS-SUBMISIONES-RECHAZADAS PIC 9(06) COMP VALUE 0.
019300    02 WKS-PRIOR-CRITICA          PIC 9(06) COMP VALUE 0.
019400    02 WKS-PRIOR-ALTA             PIC 9(06) COMP VALUE 0.
019500    02 WKS-PRIOR-MEDIA            PIC 9(06) COMP VALUE 0.
019600    02 WKS-PRIOR-BAJA             PIC 9(06) COMP VALUE 0.
019700 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
019800
019900******************************************************************
020000*                    PARAMETROS DE APERTURA                      *
020100******************************************************************
020200 01 PROGRAMA                      PIC X(08) VALUE SPACES.
020300 01 ARCHIVO                       PIC X(08) VALUE SPACES.
020400 01 ACCION                        PIC X(01) VALUE SPACES.
020500 01 LLAVE                         PIC X(20) VALUE SPACES.
020600
020700******************************************************************
020800 PROCEDURE DIVISION.
020900******************************************************************
021000*               S E C C I O N    P R I N C I P A L
021100******************************************************************
021200 000-MAIN SECTION.
021300     PERFORM 0010-ABRIR-ARCHIVOS
021400     PERFORM 0015-LEER-PARAMETROS
021500     PERFORM 0020-CARGA-TABLA-SUBMISIONES
021600     PERFORM 0025-ORDENA-TABLA-SUBMISIONES
021700     PERFORM 0100-PROCESA-INSTANCIAS UNTIL FIN-INSTOLD
021800     PERFORM 0900-ESTADISTICAS
021900     PERFORM 0990-CERRAR-ARCHIVOS
022000     STOP RUN.
022100 000-MAIN-E. EXIT.
022200
022300 0010-ABRIR-ARCHIVOS SECTION.
022400     MOVE 'SUBPOST' TO PROGRAMA
022500     OPEN INPUT  SUBFILE INSTOLD
022600          OUTPUT INSTNEW
022700     IF FS-SUBFILE NOT EQUAL 0 AND 97
022800        MOVE 'OPEN'     TO ACCION
022900        MOVE SPACES     TO LLAVE
023000        MOVE 'SUBFILE'  TO ARCHIVO
023100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023200                              FS-SUBFILE, FSE-SUBFILE
023300        DISPLAY '>>> ERROR AL ABRIR SUBFILE <<<'
023400        PERFORM 0990-CERRAR-ARCHIVOS
023500        STOP RUN
023600     END-IF
023700     IF FS-INSTOLD NOT EQUAL 0 AND 97
023800        MOVE 'OPEN'     TO ACCION
023900        MOVE SPACES     TO LLAVE
024000        MOVE 'INSTOLD'  TO ARCHIVO
024100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024200                              FS-INSTOLD, FSE-INSTOLD
024300        DISPLAY '>>> ERROR AL ABRIR INSTOLD <<<'
024400        PERFORM 0990-CERRAR-ARCHIVOS
024500        STOP RUN
024600     END-IF
024700     IF FS-INSTNEW NOT EQUAL 0
024800        MOVE 'OPEN'     TO ACCION
024900        MOVE SPACES     TO LLAVE
025000        MOVE 'INSTNEW'  TO ARCHIVO
025100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025200                              FS-INSTNEW, FSE-INSTNEW
025300        DISPLAY '>>> ERROR AL ABRIR INSTNEW <<<'
025400        PERFORM 0990-CERRAR-ARCHIVOS
025500        STOP RUN
025600     END-IF.
025700 0010-ABRIR-ARCHIVOS-E. EXIT.
025800
025900 0015-LEER-PARAMETROS SECTION.
026000     ACCEPT WKS-PARM-RUN FROM SYSIN
026100     MOVE PARM-FECHA-CORRIDA TO WKS-FECHA-CORRIDA.
026200 0015-LEER-PARAMETROS-E. EXIT.
026300
026400******************************************************************
026500*   CARGA COMPLETA DE SUBFILE EN MEMORIA, SIN SUPONER ORDEN       *
026600******************************************************************
026700 0020-CARGA-TABLA-SUBMISIONES SECTION.
026800     MOVE 0 TO WKS-NUM-SUBMISIONES
026900     PERFORM 0021-LEE-Y-CARGA-SUBFILE
027000        UNTIL FS-SUBFILE = 10
027100           OR WKS-NUM-SUBMISIONES = 2000.
027200 0020-CARGA-TABLA-SUBMISIONES-E. EXIT.
027300
027400 0021-LEE-Y-CARGA-SUBFILE SECTION.
027500     READ SUBFILE NEXT RECORD
027600       AT END
027700          MOVE 10 TO FS-SUBFILE
027800       NOT AT END
027900          ADD 1 TO WKS-NUM-SUBMISIONES
028000          ADD 1 TO WKS-SUBMISIONES-LEIDAS
028100          MOVE SUB-INS-ID      TO WKS-TS-INS-ID
028200                                   (WKS-NUM-SUBMISIONES)
028300          MOVE SUB-FECHA-ENVIO TO WKS-TS-FECHA-ENVIO
028400                                   (WKS-NUM-SUBMISIONES)
028500     END-READ.
028600 0021-LEE-Y-CARGA-SUBFILE-E. EXIT.
028700
028800******************************************************************
028900*   ORDENAMIENTO POR INSERCION DE LA TABLA, ASCENDENTE POR        *
029000*   INS-ID, PARA HABILITAR LA BUSQUEDA BINARIA (CR-229074)       *
029100******************************************************************
029200 0025-ORDENA-TABLA-SUBMISIONES SECTION.
029300     IF WKS-NUM-SUBMISIONES > 1
029400        PERFORM 0026-INSERTA-SUBMISION
029500           VARYING WKS-ORD-I FROM 2 BY 1
029600           UNTIL WKS-ORD-I > WKS-NUM-SUBMISIONES
029700     END-IF.
029800 0025-ORDENA-TABLA-SUBMISIONES-E. EXIT.
029900
030000 0026-INSERTA-SUBMISION SECTION.
030100     MOVE WKS-TS-INS-ID      (WKS-ORD-I) TO WKS-ORD-TEMP-INS-ID
030200     MOVE WKS-TS-FECHA-ENVIO (WKS-ORD-I) TO WKS-ORD-TEMP-FECHA
030300     MOVE WKS-ORD-I TO WKS-ORD-J
030400     PERFORM 0027-DESPLAZA-MAYORES
030500        UNTIL WKS-ORD-J < 2
030600           OR WKS-TS-INS-ID (WKS-ORD-J - 1)
030700              NOT > WKS-ORD-TEMP-INS-ID
030800     MOVE WKS-ORD-TEMP-INS-ID TO WKS-TS-INS-ID      (WKS-ORD-J)
030900     MOVE WKS-ORD-TEMP-FECHA  TO WKS-TS-FECHA-ENVIO (WKS-ORD-J).
031000 0026-INSERTA-SUBMISION-E. EXIT.
031100
031200 0027-DESPLAZA-MAYORES SECTION.
031300     MOVE WKS-TS-INS-ID (WKS-ORD-J - 1)
031400       TO WKS-TS-INS-ID (WKS-ORD-J)
031500     MOVE WKS-TS-FECHA-ENVIO (WKS-ORD-J - 1)
031600       TO WKS-TS-FECHA-ENVIO (WKS-ORD-J)
031700     SUBTRACT 1 FROM WKS-ORD-J.
031800 0027-DESPLAZA-MAYORES-E. EXIT.
031900
032000******************************************************************
032100*   RECORRIDO COMPLETO DEL MAESTRO DE INSTANCIAS, APLICANDO LA   *
032200*   SUBMISION CORRESPONDIENTE CUANDO EXISTE Y LA INSTANCIA NO    *
032300*   ES INMUTABLE; REESCRIBE SIEMPRE TODO EL MAESTRO EN INSTNEW   *
032400******************************************************************
032500 0100-PROCESA-INSTANCIAS SECTION.
032600     READ INSTOLD NEXT RECORD
032700       AT END
032800          MOVE 1 TO WKS-FIN-INSTOLD
032900       NOT AT END
033000          ADD 1 TO WKS-INSTANCIAS-PROCESADAS
033100          PERFORM 0105-COPIA-INSTANCIA-BASE
033200          MOVE 0 TO WKS-FUE-PUBLICADA
033300          PERFORM 0110-VALIDA-INMUTABLE
033400          PERFORM 0115-BUSCA-SUBMISION
033500          IF SUBMISION-ENCONTRADA
033600             IF WKS-ES-INMUTABLE = 1
033700                ADD 1 TO WKS-SUBMISIONES-RECHAZADAS
033800                MOVE INS-FECHA-VENCE TO WKS-DUE-DISPLAY
033900                DISPLAY '>>> SUBMISION RECHAZADA, INSTANCIA '
034000                        INS-ID ' YA INMUTABLE, VENCE '
034100                        WKS-DD-DIA '/' WKS-DD-MES '/'
034200                        WKS-DD-ANIO
034300             ELSE
034400                PERFORM 0120-APLICA-SUBMISION
034500                MOVE 1 TO WKS-FUE-PUBLICADA
034600             END-IF
034700          END-IF
034800          PERFORM 0130-CLASIFICA-PRIORIDAD
034900          WRITE REG-INSTANCIA-NVA
035000     END-READ.
035100 0100-PROCESA-INSTANCIAS-E. EXIT.
035200
035300*--> TRASLADA LOS CAMPOS DE LA INSTANCIA LEIDA AL REGISTRO DE
035400*--> SALIDA, SIN MODIFICACION; 0120 AJUSTA LO QUE CORRESPONDA
035500 0105-COPIA-INSTANCIA-BASE SECTION.
035600     MOVE INS-ID                TO INN-ID
035700     MOVE INS-RPT-ID            TO INN-RPT-ID
035800     MOVE INS-PERIODO           TO INN-PERIODO
035900     MOVE INS-FECHA-VENCE       TO INN-FECHA-VENCE
036000     MOVE INS-FECHA-ENVIO       TO INN-FECHA-ENVIO
036100     MOVE INS-ESTADO            TO INN-ESTADO
036200     MOVE INS-DESVIACION-DIAS   TO INN-DESVIACION-DIAS
036300     MOVE INS-ENTIDAD-NOMBRE    TO INN-ENTIDAD-NOMBRE
036400     MOVE INS-RESP-NOMBRE       TO INN-RESP-NOMBRE.
036500 0105-COPIA-INSTANCIA-BASE-E. EXIT.
036600
036700*--> UNA INSTANCIA YA ENVIADA O APROBADA NO PUEDE MODIFICARSE
036800 0110-VALIDA-INMUTABLE SECTION.
036900     MOVE 0 TO WKS-ES-INMUTABLE
037000     IF INS-ESTADO (1:7) = 'ENVIADO' OR INS-ESTADO = 'APROBADO'
037100        MOVE 1 TO WKS-ES-INMUTABLE
037200     END-IF.
037300 0110-VALIDA-INMUTABLE-E. EXIT.
037400
037500*--> BUSQUEDA BINARIA DE LA SUBMISION DE LA INSTANCIA EN CURSO
037600 0115-BUSCA-SUBMISION SECTION.
037700     MOVE 0 TO WKS-SUBMISION-ENCONTRADA
037800     IF WKS-NUM-SUBMISIONES > 0
037900        SEARCH ALL WKS-TS-ENTRADA
038000           AT END
038100              MOVE 0 TO WKS-SUBMISION-ENCONTRADA
038200           WHEN WKS-TS-INS-ID (WKS-SI) = INS-ID
038300              MOVE 1 TO WKS-SUBMISION-ENCONTRADA
038400        END-SEARCH
038500     END-IF.
038600 0115-BUSCA-SUBMISION-E. EXIT.
038700
038800******************************************************************
038900*   APLICA LA SUBMISION: DESVIACION = ENVIO - VENCE VIA DUECALC   *
039000*   (FUNCION 'V'); A TIEMPO CUANDO LA DESVIACION ES <= 0          *
039100******************************************************************
039200 0120-APLICA-SUBMISION SECTION.
039300     MOVE 'V'                         TO LK-FUNCION
039400     MOVE WKS-TS-FECHA-ENVIO (WKS-SI) TO LK-FECHA-ENVIO
039500     MOVE INS-FECHA-VENCE             TO LK-FECHA-VENCE
039600     CALL 'DUECALC' USING WKS-PARAMS-DUECALC
039700     MOVE WKS-TS-FECHA-ENVIO (WKS-SI) TO INN-FECHA-ENVIO
039800     MOVE LK-DESVIACION-DIAS          TO INN-DESVIACION-DIAS
039900     MOVE WKS-TS-FECHA-ENVIO (WKS-SI) TO WKS-ENV-DISPLAY
040000     IF LK-DESVIACION-DIAS <= 0
040100        MOVE 'ENVIADO A TIEMPO' TO INN-ESTADO
040200        ADD 1 TO WKS-SUBMISIONES-A-TIEMPO
040300     ELSE
040400        MOVE 'ENVIADO TARDE' TO INN-ESTADO
040500        ADD 1 TO WKS-SUBMISIONES-TARDE
040600     END-IF
040700     DISPLAY 'SUBMISION APLICADA, INSTANCIA ' INS-ID
040800             ' ENVIADA ' WKS-ED-DIA '/' WKS-ED-MES '/'
040900             WKS-ED-ANIO ' ESTADO ' INN-ESTADO.
041000 0120-APLICA-SUBMISION-E. EXIT.
041100
041200******************************************************************
041300*   PRIORIDAD PARA EL LISTADO DE CORRIDA: K = DIAS PARA VENCER    *
041400*   DESDE LA FECHA DE CORRIDA, REUTILIZANDO DUECALC (FUNCION     *
041500*   'V') COMO EN ALERTGEN; SOLO SE TALLA, NO SE ESCRIBE A ARCHIVO*
041600******************************************************************
041700 0130-CLASIFICA-PRIORIDAD SECTION.
041800     IF WKS-ES-INMUTABLE = 1 OR WKS-FUE-PUBLICADA = 1
041900        MOVE 'BAJA' TO WKS-PRIORIDAD
042000     ELSE
042100        IF INS-FECHA-VENCE = 0
042200           MOVE 'MEDIA' TO WKS-PRIORIDAD
042300        ELSE
042400           MOVE 'V'               TO LK-FUNCION
042500           MOVE WKS-FECHA-CORRIDA TO LK-FECHA-ENVIO
042600           MOVE INS-FECHA-VENCE   TO LK-FECHA-VENCE
042700           CALL 'DUECALC' USING WKS-PARAMS-DUECALC
042800           COMPUTE WKS-DIAS-K = 0 - LK-DESVIACION-DIAS
042900           EVALUATE TRUE
043000              WHEN WKS-DIAS-K < 0
043100                 MOVE 'CRITICA' TO WKS-PRIORIDAD
043200              WHEN WKS-DIAS-K <= 3
043300                 MOVE 'ALTA' TO WKS-PRIORIDAD
043400              WHEN WKS-DIAS-K <= 7
043500                 MOVE 'MEDIA' TO WKS-PRIORIDAD
043600              WHEN OTHER
043700                 MOVE 'BAJA' TO WKS-PRIORIDAD
043800           END-EVALUATE
043900        END-IF
044000     END-IF
044100     EVALUATE WKS-PRIORIDAD
044200        WHEN 'CRITICA' ADD 1 TO WKS-PRIOR-CRITICA
044300        WHEN 'ALTA'    ADD 1 TO WKS-PRIOR-ALTA
044400        WHEN 'MEDIA'   ADD 1 TO WKS-PRIOR-MEDIA
044500        WHEN OTHER     ADD 1 TO WKS-PRIOR-BAJA
044600     END-EVALUATE.
044700 0130-CLASIFICA-PRIORIDAD-E. EXIT.
044800
044900 0900-ESTADISTICAS SECTION.
045000     DISPLAY '******************************************'
045100     MOVE WKS-INSTANCIAS-PROCESADAS  TO WKS-MASCARA
045200     DISPLAY 'INSTANCIAS PROCESADAS:       ' WKS-MASCARA
045300     MOVE WKS-SUBMISIONES-LEIDAS     TO WKS-MASCARA
045400     DISPLAY 'SUBMISIONES LEIDAS:          ' WKS-MASCARA
045500     MOVE WKS-SUBMISIONES-A-TIEMPO   TO WKS-MASCARA
045600     DISPLAY 'SUBMISIONES A TIEMPO:        ' WKS-MASCARA
045700     MOVE WKS-SUBMISIONES-TARDE      TO WKS-MASCARA
045800     DISPLAY 'SUBMISIONES TARDE:           ' WKS-MASCARA
045900     MOVE WKS-SUBMISIONES-RECHAZADAS TO WKS-MASCARA
046000     DISPLAY 'SUBMISIONES RECHAZADAS:      ' WKS-MASCARA
046100     MOVE WKS-PRIOR-CRITICA          TO WKS-MASCARA
046200     DISPLAY 'PRIORIDAD CRITICA:           ' WKS-MASCARA
046300     MOVE WKS-PRIOR-ALTA             TO WKS-MASCARA
046400     DISPLAY 'PRIORIDAD ALTA:              ' WKS-MASCARA
046500     MOVE WKS-PRIOR-MEDIA            TO WKS-MASCARA
046600     DISPLAY 'PRIORIDAD MEDIA:             ' WKS-MASCARA
046700     MOVE WKS-PRIOR-BAJA             TO WKS-MASCARA
046800     DISPLAY 'PRIORIDAD BAJA:              ' WKS-MASCARA
046900     DISPLAY '******************************************'.
047000 0900-ESTADISTICAS-E. EXIT.
047100
047200 0990-CERRAR-ARCHIVOS SECTION.
047300     CLOSE SUBFILE INSTOLD INSTNEW.
047400 0990-CERRAR-ARCHIVOS-E. EXIT.
