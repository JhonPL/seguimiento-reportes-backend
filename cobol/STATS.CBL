000100******************************************************************
000200* FECHA       : 30/03/1992                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO REGULATORIO                        *
000500* PROGRAMA    : STATS                                            *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EMITE EL REPORTE DE CUMPLIMIENTO POR ENTIDAD Y    *
000800*             : POR RESPONSABLE PARA LA VENTANA DE FECHAS         *
000900*             : SOLICITADA, CON EL TOTAL GENERAL Y EL PORCENTAJE *
001000*             : DE CUMPLIMIENTO Y ATRASO PROMEDIO                *
001100* ARCHIVOS    : INSTFILE=S,STATRPT=S                              *
001200* ACCION (ES) : D=DIARIO                                         *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 228904                                           *
001500* NOMBRE      : REPORTE DE CUMPLIMIENTO REGULATORIO               *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     STATS.
002000 AUTHOR.         ERICK RAMIREZ.
002100 INSTALLATION.   CUMPLIMIENTO REGULATORIO.
002200 DATE-WRITTEN.   30/03/1992.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO - DEPARTAMENTO DE CUMPLIMIENTO.
002500******************************************************************
002600*         B I T A C O R A   D E   C A M B I O S                  *
002700******************************************************************
002800*   30/03/1992 PEDR CR-228904 VERSION INICIAL, SOLO TOTALES       CR228904
002900*                    GENERALES                                    CR228904
003000*   19/07/1994 PEDR CR-228915 SE AGREGA LA SECCION POR ENTIDAD    CR228915
003100*                    Y POR RESPONSABLE CON SUBTOTALES             CR228915
003200*   08/02/1997 JOXR CR-228938 SE AGREGA EL PORCENTAJE DE          CR228938
003300*                    CUMPLIMIENTO Y EL ATRASO PROMEDIO            CR228938
003400*   30/09/1998 JOXR CR-228961 REVISION Y2K, LAS TABLAS EN MEMORIA CR228961
003500*                    Y LA VENTANA DE FECHAS USAN ANIO COMPLETO    CR228961
003600*                    DE 4 DIGITOS EN TODOS LOS CAMPOS             CR228961
003700*   04/01/1999 JOXR CR-228962 PRUEBA DE REGRESION Y2K SOBRE EL    CR228962
003800*                    ORDENAMIENTO Y EL REPORTE, SIN HALLAZGOS     CR228962
003900*   02/07/2024 MALV CR-229030 SE AGREGA DUE-IN-3 Y DUE-IN-7 A LA  CR229030
004000*                    SECCION DE TOTALES GENERALES                 CR229030
004100*   23/08/2024 MALV CR-229076 SE ORDENAN LAS TABLAS DE ENTIDAD Y  CR229076
004200*                    RESPONSABLE POR INSERCION ANTES DE IMPRIMIR  CR229076
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS CLASE-NUMERICA IS "0123456789"
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT INSTFILE ASSIGN TO INSTFILE
005200            ORGANIZATION  IS SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-INSTFILE
005500                             FSE-INSTFILE.
005600
005700     SELECT STATRPT ASSIGN TO STATRPT
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-STATRPT
006000                             FSE-STATRPT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700*   MAESTRO DE INSTANCIAS, ULTIMA GENERACION (ENTRADA)
006800 FD  INSTFILE
006900     LABEL RECORDS ARE STANDARD.
007000     COPY INSTREC.
007100*   REPORTE DE CUMPLIMIENTO, 132 COLUMNAS (SALIDA)
007200 FD  STATRPT
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 132 CHARACTERS.
007500 01  STATRPT-LINEA                PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008000******************************************************************
008100 01 WKS-FS-STATUS.
008200    02 WKS-STATUS.
008300       04 FS-INSTFILE             PIC 9(02) VALUE ZEROES.
008400       04 FSE-INSTFILE.
008500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008800       04 FS-STATRPT              PIC 9(02) VALUE ZEROES.
008900       04 FSE-STATRPT.
009000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300
009400******************************************************************
009500*        PARAMETROS DE CORRIDA: FECHA DE CORRIDA (= HOY) Y       *
009600*        VENTANA DE FECHAS DE VENCIMIENTO A REPORTAR (SYSIN)     *
009700******************************************************************
009800 01 WKS-PARM-RUN.
009900    02 PARM-FECHA-CORRIDA         PIC 9(08).
010000    02 PARM-VENTANA-INICIO        PIC 9(08).
010100    02 PARM-VENTANA-FIN           PIC 9(08).
010200    02 FILLER                     PIC X(04).
010300
010400 01 WKS-FLAGS.
010500    02 WKS-FIN-INSTFILE           PIC 9(01) VALUE ZEROES.
010600       88 FIN-INSTFILE                       VALUE 1.
010700    02 FILLER                     PIC X(07).
010800
010900*--> FECHA DE CORRIDA, SE CONSIDERA "HOY" PARA TODO EL REPORTE
011000 01 WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
011100 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011200    02 WKS-FC-ANIO                PIC 9(04).
011300    02 WKS-FC-MES                 PIC 9(02).
011400    02 WKS-FC-DIA                 PIC 9(02).
011500
011600*--> VENTANA DE FECHAS DE VENCIMIENTO SOLICITADA, PARA EL
011700*--> ENCABEZADO DEL REPORTE
011800 01 WKS-VENTANA-INICIO            PIC 9(08) VALUE ZEROES.
011900 01 WKS-VENTANA-INICIO-R REDEFINES WKS-VENTANA-INICIO.
012000    02 WKS-VI-ANIO                PIC 9(04).
012100    02 WKS-VI-MES                 PIC 9(02).
012200    02 WKS-VI-DIA                 PIC 9(02).
012300
012400 01 WKS-VENTANA-FIN               PIC 9(08) VALUE ZEROES.
012500 01 WKS-VENTANA-FIN-R REDEFINES WKS-VENTANA-FIN.
012600    02 WKS-VF-ANIO                PIC 9(04).
012700    02 WKS-VF-MES                 PIC 9(02).
012800    02 WKS-VF-DIA                 PIC 9(02).
012900
013000******************************************************************
013100*       AREA DE PARAMETROS PARA CALL 'DUECALC' (FUNCION 'V')     *
013200******************************************************************
013300 01 WKS-PARAMS-DUECALC.
013400    02 LK-FUNCION                 PIC X(01).
013500    02 LK-FRECUENCIA               PIC X(13).
013600    02 LK-DIA-VENCE                PIC 9(02).
013700    02 LK-MES-VENCE                PIC 9(02).
013800    02 LK-DIAS-GRACIA              PIC 9(03).
013900    02 LK-PERIODO                  PIC X(12).
014000    02 LK-FECHA-ENVIO               PIC 9(08).
014100    02 LK-FECHA-VENCE               PIC 9(08).
014200    02 LK-DESVIACION-DIAS            PIC S9(04).
014300    02 FILLER                       PIC X(04).
014400
014500 01 WKS-K-HOY                     PIC S9(04) COMP VALUE 0.
014600 01 WKS-CLASE                     PIC X(09) VALUE SPACES.
014700
014800******************************************************************
014900*     TABLA EN MEMORIA DE ACUMULADORES POR ENTIDAD, CARGADA EN   *
015000*     0100 CONFORME SE VAN ENCONTRANDO, ORDENADA EN 0200         *
015100******************************************************************
015200 01  WKS-NUM-ENTIDADES            PIC 9(04) COMP VALUE 0.
015300 01  WKS-TABLA-ENTIDAD.
015400     02 WKS-TE-ENTRADA OCCURS 0 TO 200 TIMES
015500                        DEPENDING ON WKS-NUM-ENTIDADES
015600                        INDEXED BY WKS-EI.
015700        04 WKS-TE-NOMBRE           PIC X(25).
015800        04 WKS-TE-A-TIEMPO         PIC 9(06) COMP.
015900        04 WKS-TE-TARDE            PIC 9(06) COMP.
016000        04 WKS-TE-VENCIDO          PIC 9(06) COMP.
016100        04 WKS-TE-PENDIENTE        PIC 9(06) COMP.
016200        04 WKS-TE-TOTAL            PIC 9(07) COMP.
016300
016400******************************************************************
016500*     TABLA EN MEMORIA DE ACUMULADORES POR RESPONSABLE           *
016600******************************************************************
016700 01  WKS-NUM-RESPONS              PIC 9(04) COMP VALUE 0.
016800 01  WKS-TABLA-RESPONSABLE.
016900     02 WKS-TR-ENTRADA OCCURS 0 TO 200 TIMES
017000                        DEPENDING ON WKS-NUM-RESPONS
017100                        INDEXED BY WKS-RPI.
017200        04 WKS-TR-NOMBRE           PIC X(25).
017300        04 WKS-TR-A-TIEMPO         PIC 9(06) COMP.
017400        04 WKS-TR-TARDE            PIC 9(06) COMP.
017500        04 WKS-TR-VENCIDO          PIC 9(06) COMP.
017600        04 WKS-TR-PENDIENTE        PIC 9(06) COMP.
017700        04 WKS-TR-TOTAL            PIC 9(07) COMP.
017800
017900*--> SUBSCRIPTOS E INDICADOR DE BUSQUEDA/INSERCION EN LAS TABLAS
018000 01 WKS-ORD-I                     PIC 9(04) COMP VALUE 0.
018100 01 WKS-ORD-J                     PIC 9(04) COMP VALUE 0.
018200 01 WKS-TEMP-NOMBRE                PIC X(25) VALUE SPACES.
018300 01 WKS-TEMP-A-TIEMPO               PIC 9(06) COMP VALUE 0.
018400 01 WKS-TEMP-TARDE                  PIC 9(06) COMP VALUE 0.
018500 01 WKS-TEMP-VENCIDO                PIC 9(06) COMP VALUE 0.
018600 01 WKS-TEMP-PENDIENTE              PIC 9(06) COMP VALUE 0.
018700 01 WKS-TEMP-TOTAL                  PIC 9(07) COMP VALUE 0.
018800
018900******************************************************************
019000*                 CONTADORES GLOBALES DE LA CORRIDA              *
019100******************************************************************
019200 01 WKS-CONTADORES.
019300    02 WKS-TOTAL-OBLIGACIONES     PIC 9(06) COMP VALUE 0.
019400    02 WKS-SENT-ON-TIME           PIC 9(06) COMP VALUE 0.
019500    02 WKS-SENT-LATE              PIC 9(06) COMP VALUE 0.
019600    02 WKS-OVERDUE                PIC 9(06) COMP VALUE 0.
019700    02 WKS-PENDING                PIC 9(06) COMP VALUE 0.
019800    02 WKS-DUE-IN-3               PIC 9(06) COMP VALUE 0.
019900    02 WKS-DUE-IN-7               PIC 9(06) COMP VALUE 0.
020000    02 WKS-CUENTA-TARDE           PIC 9(06) COMP VALUE 0.
020100    02 WKS-SUMA-DESVIACION        PIC 9(08) COMP VALUE 0.
020200 01 WKS-PCT-CUMPLIMIENTO          PIC 9(03)V99 VALUE 0.
020300 01 WKS-ATRASO-PROMEDIO           PIC 9(05)V99 VALUE 0.
020400 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020500
020600******************************************************************
020700*                    LINEAS DEL REPORTE (132 COLUMNAS)           *
020800******************************************************************
020900 01 WKS-LINEA-TITULO.
021000    02 FILLER                     PIC X(40) VALUE SPACES.
021100    02 FILLER                     PIC X(52) VALUE
021200       'REPORTE DE CUMPLIMIENTO REGULATORIO'.
021300    02 FILLER                     PIC X(40) VALUE SPACES.
021400
021500 01 WKS-LINEA-SUBTITULO.
021600    02 FILLER                     PIC X(05) VALUE SPACES.
021700    02 FILLER                     PIC X(11) VALUE 'CORRIDA: '.
021800    02 WKS-ST-FECHA-CORRIDA       PIC 99/99/9999.
021900    02 FILLER                     PIC X(06) VALUE SPACES.
022000    02 FILLER                     PIC X(10) VALUE 'VENTANA: '.
022100    02 WKS-ST-VENTANA-INICIO      PIC 99/99/9999.
022200    02 FILLER                     PIC X(03) VALUE ' - '.
022300    02 WKS-ST-VENTANA-FIN         PIC 99/99/9999.
022400    02 FILLER                     PIC X(75) VALUE SPACES.
022500
022600 01 WKS-LINEA-ENCAB-COL.
022700    02 FILLER                     PIC X(25) VALUE 'NOMBRE'.
022800    02 FILLER                     PIC X(02) VALUE SPACES.
022900    02 FILLER                     PIC X(06) VALUE 'ATIEMP'.
023000    02 FILLER                     PIC X(02) VALUE SPACES.
023100    02 FILLER                     PIC X(06) VALUE 'TARDE '.
023200    02 FILLER                     PIC X(02) VALUE SPACES.
023300    02 FILLER                     PIC X(06) VALUE 'VENCID'.
023400    02 FILLER                     PIC X(02) VALUE SPACES.
023500    02 FILLER                     PIC X(06) VALUE 'PENDIE'.
023600    02 FILLER                     PIC X(02) VALUE SPACES.
023700    02 FILLER                     PIC X(07) VALUE 'TOTAL  '.
023800    02 FILLER                     PIC X(66) VALUE SPACES.
023900
024000 01 WKS-LINEA-DETALLE.
024100    02 WKS-LD-NOMBRE               PIC X(25).
024200    02 FILLER                      PIC X(02) VALUE SPACES.
024300    02 WKS-LD-A-TIEMPO             PIC ZZZZZ9.
024400    02 FILLER                      PIC X(02) VALUE SPACES.
024500    02 WKS-LD-TARDE                PIC ZZZZZ9.
024600    02 FILLER                      PIC X(02) VALUE SPACES.
024700    02 WKS-LD-VENCIDO              PIC ZZZZZ9.
024800    02 FILLER                      PIC X(02) VALUE SPACES.
024900    02 WKS-LD-PENDIENTE            PIC ZZZZZ9.
025000    02 FILLER                      PIC X(02) VALUE SPACES.
025100    02 WKS-LD-TOTAL                PIC ZZZZZZ9.
025200    02 FILLER                      PIC X(66) VALUE SPACES.
025300
025400 01 WKS-LINEA-TOTALES.
025500    02 WKS-LT-TOTAL-OBLIG          PIC ZZZ,ZZ9.
025600    02 FILLER                      PIC X(02) VALUE SPACES.
025700    02 FILLER                      PIC X(18) VALUE
025800       'ENVIADO A TIEMPO: '.
025900    02 WKS-LT-SENT-ON-TIME         PIC ZZZ,ZZ9.
026000    02 FILLER                      PIC X(02) VALUE SPACES.
026100    02 FILLER                      PIC X(14) VALUE 'ENVIADO TARDE:'.
026200    02 WKS-LT-SENT-LATE            PIC ZZZ,ZZ9.
026300    02 FILLER                      PIC X(59) VALUE SPACES.
026400
026500 01 WKS-LINEA-TOTALES-2.
026600    02 FILLER                      PIC X(10) VALUE 'VENCIDO: '.
026700    02 WKS-LT-OVERDUE              PIC ZZZ,ZZ9.
026800    02 FILLER                      PIC X(02) VALUE SPACES.
026900    02 FILLER                      PIC X(11) VALUE 'PENDIENTE: '.
027000    02 WKS-LT-PENDING              PIC ZZZ,ZZ9.
027100    02 FILLER                      PIC X(02) VALUE SPACES.
027200    02 FILLER                      PIC X(14) VALUE 'VENCE EN 3D: '.
027300    02 WKS-LT-DUE-IN-3             PIC ZZZ,ZZ9.
027400    02 FILLER                      PIC X(02) VALUE SPACES.
027500    02 FILLER                      PIC X(14) VALUE 'VENCE EN 7D: '.
027600    02 WKS-LT-DUE-IN-7             PIC ZZZ,ZZ9.
027700    02 FILLER                      PIC X(57) VALUE SPACES.
027800
027900 01 WKS-LINEA-TOTALES-3.
028000    02 FILLER                      PIC X(22) VALUE
028100       '% DE CUMPLIMIENTO: '.
028200    02 WKS-LT-PCT-CUMPLIM          PIC ZZ9.99.
028300    02 FILLER                      PIC X(05) VALUE SPACES.
028400    02 FILLER                      PIC X(17) VALUE
028500       'ATRASO PROMEDIO: '.
028600    02 WKS-LT-ATRASO-PROM          PIC ZZZ9.99.
028700    02 FILLER                      PIC X(81) VALUE SPACES.
028800
028900 01 WKS-LINEA-EN-BLANCO            PIC X(132) VALUE SPACES.
029000
029100******************************************************************
029200*                    PARAMETROS DE APERTURA                      *
029300******************************************************************
029400 01 PROGRAMA                      PIC X(08) VALUE SPACES.
029500 01 ARCHIVO                       PIC X(08) VALUE SPACES.
029600 01 ACCION                        PIC X(01) VALUE SPACES.
029700 01 LLAVE                         PIC X(20) VALUE SPACES.
029800
029900******************************************************************
030000 PROCEDURE DIVISION.
030100******************************************************************
030200*               S E C C I O N    P R I N C I P A L
030300******************************************************************
030400 000-MAIN SECTION.
030500     PERFORM 0010-ABRIR-ARCHIVOS
030600     PERFORM 0020-LEER-PARAMETROS
030700     PERFORM 0100-CARGA-Y-CLASIFICA UNTIL FIN-INSTFILE
030800     PERFORM 0200-ORDENA-TABLAS
030900     PERFORM 0300-IMPRIME-ENCABEZADO
031000     PERFORM 0310-IMPRIME-ENTIDADES
031100     PERFORM 0320-IMPRIME-RESPONSABLES
031200     PERFORM 0330-IMPRIME-TOTALES
031300     PERFORM 0990-CERRAR-ARCHIVOS
031400     STOP RUN.
031500 000-MAIN-E. EXIT.
031600
031700 0010-ABRIR-ARCHIVOS SECTION.
031800     MOVE 'STATS' TO PROGRAMA
031900     OPEN INPUT  INSTFILE
032000          OUTPUT STATRPT
032100     IF FS-INSTFILE NOT EQUAL 0 AND 97
032200        MOVE 'OPEN'      TO ACCION
032300        MOVE SPACES      TO LLAVE
032400        MOVE 'INSTFILE'  TO ARCHIVO
032500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032600                              FS-INSTFILE, FSE-INSTFILE
032700        DISPLAY '>>> ERROR AL ABRIR INSTFILE <<<'
032800        PERFORM 0990-CERRAR-ARCHIVOS
032900        STOP RUN
033000     END-IF
033100     IF FS-STATRPT NOT EQUAL 0
033200        MOVE 'OPEN'      TO ACCION
033300        MOVE SPACES      TO LLAVE
033400        MOVE 'STATRPT'   TO ARCHIVO
033500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033600                              FS-STATRPT, FSE-STATRPT
033700        DISPLAY '>>> ERROR AL ABRIR STATRPT <<<'
033800        PERFORM 0990-CERRAR-ARCHIVOS
033900        STOP RUN
034000     END-IF.
034100 0010-ABRIR-ARCHIVOS-E. EXIT.
034200
034300 0020-LEER-PARAMETROS SECTION.
034400     ACCEPT WKS-PARM-RUN FROM SYSIN
034500     MOVE PARM-FECHA-CORRIDA  TO WKS-FECHA-CORRIDA
034600     MOVE PARM-VENTANA-INICIO TO WKS-VENTANA-INICIO
034700     MOVE PARM-VENTANA-FIN    TO WKS-VENTANA-FIN.
034800 0020-LEER-PARAMETROS-E. EXIT.
034900
035000******************************************************************
035100*   LEE EL MAESTRO DE INSTANCIAS, FILTRA POR VENTANA DE FECHA DE *
035200*   VENCIMIENTO Y ACUMULA POR ENTIDAD Y POR RESPONSABLE          *
035300******************************************************************
035400 0100-CARGA-Y-CLASIFICA SECTION.
035500     READ INSTFILE NEXT RECORD
035600       AT END
035700          MOVE 1 TO WKS-FIN-INSTFILE
035800       NOT AT END
035900          IF INS-FECHA-VENCE >= WKS-VENTANA-INICIO
036000             AND INS-FECHA-VENCE <= WKS-VENTANA-FIN
036100             ADD 1 TO WKS-TOTAL-OBLIGACIONES
036200             PERFORM 0110-CLASIFICA-INSTANCIA
036300             PERFORM 0115-CUENTA-PENDIENTE-AGREGADO
036400             PERFORM 0120-BUSCA-O-CREA-ENTIDAD
036500             PERFORM 0130-ACUMULA-ENTIDAD
036600             PERFORM 0140-BUSCA-O-CREA-RESPONSABLE
036700             PERFORM 0150-ACUMULA-RESPONSABLE
036800          END-IF
036900     END-READ.
037000 0100-CARGA-Y-CLASIFICA-E. EXIT.
037100
037200******************************************************************
037300*   CLASIFICA LA INSTANCIA EN A-TIEMPO/TARDE/VENCIDO/PENDIENTE   *
037400*   Y ACUMULA LOS CONTADORES GLOBALES CORRESPONDIENTES           *
037500******************************************************************
037600 0110-CLASIFICA-INSTANCIA SECTION.
037700     MOVE SPACES TO WKS-CLASE
037800     IF INS-ESTADO (1:7) = 'ENVIADO' OR INS-ESTADO = 'APROBADO'
037900        IF INS-DESVIACION-DIAS <= 0
038000           MOVE 'A-TIEMPO' TO WKS-CLASE
038100           ADD 1 TO WKS-SENT-ON-TIME
038200        ELSE
038300           MOVE 'TARDE' TO WKS-CLASE
038400           ADD 1 TO WKS-SENT-LATE
038500           ADD 1 TO WKS-CUENTA-TARDE
038600           ADD INS-DESVIACION-DIAS TO WKS-SUMA-DESVIACION
038700        END-IF
038800     ELSE
038900        MOVE 'V'               TO LK-FUNCION
039000        MOVE WKS-FECHA-CORRIDA TO LK-FECHA-ENVIO
039100        MOVE INS-FECHA-VENCE   TO LK-FECHA-VENCE
039200        CALL 'DUECALC' USING WKS-PARAMS-DUECALC
039300        IF LK-DESVIACION-DIAS > 0
039400           MOVE 'VENCIDO' TO WKS-CLASE
039500           ADD 1 TO WKS-OVERDUE
039600        ELSE
039700           MOVE 'PENDIENTE' TO WKS-CLASE
039800           COMPUTE WKS-K-HOY = 0 - LK-DESVIACION-DIAS
039900           IF WKS-K-HOY > 0 AND WKS-K-HOY < 8
040000              ADD 1 TO WKS-DUE-IN-7
040100              IF WKS-K-HOY < 4
040200                 ADD 1 TO WKS-DUE-IN-3
040300              END-IF
040400           END-IF
040500        END-IF
040600     END-IF.
040700 0110-CLASIFICA-INSTANCIA-E. EXIT.
040800
040900*--> LA MEDIDA AGREGADA "PENDING" ES POR TEXTO DE ESTADO, NO POR
041000*--> FECHA, Y ES INDEPENDIENTE DEL BALDE DE CLASIFICACION ANTERIOR
041100 0115-CUENTA-PENDIENTE-AGREGADO SECTION.
041200     IF INS-ESTADO = 'PENDIENTE' OR INS-ESTADO = 'EN PROCESO'
041300        ADD 1 TO WKS-PENDING
041400     END-IF.
041500 0115-CUENTA-PENDIENTE-AGREGADO-E. EXIT.
041600
041700*--> BUSQUEDA LINEAL (LA TABLA SE VA CONSTRUYENDO CONFORME SE
041800*--> ENCUENTRAN ENTIDADES NUEVAS, AUN NO ESTA ORDENADA)
041900 0120-BUSCA-O-CREA-ENTIDAD SECTION.
042000     SET WKS-EI TO 1
042100     SEARCH WKS-TE-ENTRADA
042200        AT END
042300           ADD 1 TO WKS-NUM-ENTIDADES
042400           SET WKS-EI TO WKS-NUM-ENTIDADES
042500           MOVE INS-ENTIDAD-NOMBRE TO WKS-TE-NOMBRE (WKS-EI)
042600           MOVE 0 TO WKS-TE-A-TIEMPO  (WKS-EI)
042700                     WKS-TE-TARDE     (WKS-EI)
042800                     WKS-TE-VENCIDO   (WKS-EI)
042900                     WKS-TE-PENDIENTE (WKS-EI)
043000                     WKS-TE-TOTAL     (WKS-EI)
043100        WHEN WKS-TE-NOMBRE (WKS-EI) = INS-ENTIDAD-NOMBRE
043200           CONTINUE
043300     END-SEARCH.
043400 0120-BUSCA-O-CREA-ENTIDAD-E. EXIT.
043500
043600 0130-ACUMULA-ENTIDAD SECTION.
043700     ADD 1 TO WKS-TE-TOTAL (WKS-EI)
043800     EVALUATE WKS-CLASE
043900        WHEN 'A-TIEMPO'  ADD 1 TO WKS-TE-A-TIEMPO  (WKS-EI)
044000        WHEN 'TARDE'     ADD 1 TO WKS-TE-TARDE     (WKS-EI)
044100        WHEN 'VENCIDO'   ADD 1 TO WKS-TE-VENCIDO   (WKS-EI)
044200        WHEN OTHER       ADD 1 TO WKS-TE-PENDIENTE (WKS-EI)
044300     END-EVALUATE.
044400 0130-ACUMULA-ENTIDAD-E. EXIT.
044500
044600 0140-BUSCA-O-CREA-RESPONSABLE SECTION.
044700     SET WKS-RPI TO 1
044800     SEARCH WKS-TR-ENTRADA
044900        AT END
045000           ADD 1 TO WKS-NUM-RESPONS
045100           SET WKS-RPI TO WKS-NUM-RESPONS
045200           MOVE INS-RESP-NOMBRE TO WKS-TR-NOMBRE (WKS-RPI)
045300           MOVE 0 TO WKS-TR-A-TIEMPO  (WKS-RPI)
045400                     WKS-TR-TARDE     (WKS-RPI)
045500                     WKS-TR-VENCIDO   (WKS-RPI)
045600                     WKS-TR-PENDIENTE (WKS-RPI)
045700                     WKS-TR-TOTAL     (WKS-RPI)
045800        WHEN WKS-TR-NOMBRE (WKS-RPI) = INS-RESP-NOMBRE
045900           CONTINUE
046000     END-SEARCH.
046100 0140-BUSCA-O-CREA-RESPONSABLE-E. EXIT.
046200
046300 0150-ACUMULA-RESPONSABLE SECTION.
046400     ADD 1 TO WKS-TR-TOTAL (WKS-RPI)
046500     EVALUATE WKS-CLASE
046600        WHEN 'A-TIEMPO'  ADD 1 TO WKS-TR-A-TIEMPO  (WKS-RPI)
046700        WHEN 'TARDE'     ADD 1 TO WKS-TR-TARDE     (WKS-RPI)
046800        WHEN 'VENCIDO'   ADD 1 TO WKS-TR-VENCIDO   (WKS-RPI)
046900        WHEN OTHER       ADD 1 TO WKS-TR-PENDIENTE (WKS-RPI)
047000     END-EVALUATE.
047100 0150-ACUMULA-RESPONSABLE-E. EXIT.
047200
047300******************************************************************
047400*   ORDENAMIENTO POR INSERCION DE AMBAS TABLAS, ASCENDENTE POR    *
047500*   NOMBRE, ANTES DE IMPRIMIR LAS SECCIONES (CR-229076)          *
047600******************************************************************
047700 0200-ORDENA-TABLAS SECTION.
047800     IF WKS-NUM-ENTIDADES > 1
047900        PERFORM 0210-INSERTA-ENTIDAD
048000           VARYING WKS-ORD-I FROM 2 BY 1
048100           UNTIL WKS-ORD-I > WKS-NUM-ENTIDADES
048200     END-IF
048300     IF WKS-NUM-RESPONS > 1
048400        PERFORM 0220-INSERTA-RESPONSABLE
048500           VARYING WKS-ORD-I FROM 2 BY 1
048600           UNTIL WKS-ORD-I > WKS-NUM-RESPONS
048700     END-IF.
048800 0200-ORDENA-TABLAS-E. EXIT.
048900
049000 0210-INSERTA-ENTIDAD SECTION.
049100     MOVE WKS-TE-NOMBRE   (WKS-ORD-I) TO WKS-TEMP-NOMBRE
049200     MOVE WKS-TE-A-TIEMPO (WKS-ORD-I) TO WKS-TEMP-A-TIEMPO
049300     MOVE WKS-TE-TARDE    (WKS-ORD-I) TO WKS-TEMP-TARDE
049400     MOVE WKS-TE-VENCIDO  (WKS-ORD-I) TO WKS-TEMP-VENCIDO
049500     MOVE WKS-TE-PENDIENTE (WKS-ORD-I) TO WKS-TEMP-PENDIENTE
049600     MOVE WKS-TE-TOTAL    (WKS-ORD-I) TO WKS-TEMP-TOTAL
049700     MOVE WKS-ORD-I TO WKS-ORD-J
049800     PERFORM 0211-DESPLAZA-ENTIDAD
049900        UNTIL WKS-ORD-J < 2
050000           OR WKS-TE-NOMBRE (WKS-ORD-J - 1) NOT > WKS-TEMP-NOMBRE
050100     MOVE WKS-TEMP-NOMBRE    TO WKS-TE-NOMBRE    (WKS-ORD-J)
050200     MOVE WKS-TEMP-A-TIEMPO  TO WKS-TE-A-TIEMPO  (WKS-ORD-J)
050300     MOVE WKS-TEMP-TARDE     TO WKS-TE-TARDE     (WKS-ORD-J)
050400     MOVE WKS-TEMP-VENCIDO   TO WKS-TE-VENCIDO   (WKS-ORD-J)
050500     MOVE WKS-TEMP-PENDIENTE TO WKS-TE-PENDIENTE (WKS-ORD-J)
050600     MOVE WKS-TEMP-TOTAL     TO WKS-TE-TOTAL     (WKS-ORD-J).
050700 0210-INSERTA-ENTIDAD-E. EXIT.
050800
050900 0211-DESPLAZA-ENTIDAD SECTION.
051000     MOVE WKS-TE-NOMBRE    (WKS-ORD-J - 1) TO WKS-TE-NOMBRE
051100                                                (WKS-ORD-J)
051200     MOVE WKS-TE-A-TIEMPO  (WKS-ORD-J - 1) TO WKS-TE-A-TIEMPO
051300                                                (WKS-ORD-J)
051400     MOVE WKS-TE-TARDE     (WKS-ORD-J - 1) TO WKS-TE-TARDE
051500                                                (WKS-ORD-J)
051600     MOVE WKS-TE-VENCIDO   (WKS-ORD-J - 1) TO WKS-TE-VENCIDO
051700                                                (WKS-ORD-J)
051800     MOVE WKS-TE-PENDIENTE (WKS-ORD-J - 1) TO WKS-TE-PENDIENTE
051900                                                (WKS-ORD-J)
052000     MOVE WKS-TE-TOTAL     (WKS-ORD-J - 1) TO WKS-TE-TOTAL
052100                                                (WKS-ORD-J)
052200     SUBTRACT 1 FROM WKS-ORD-J.
052300 0211-DESPLAZA-ENTIDAD-E. EXIT.
052400
052500 0220-INSERTA-RESPONSABLE SECTION.
052600     MOVE WKS-TR-NOMBRE    (WKS-ORD-I) TO WKS-TEMP-NOMBRE
052700     MOVE WKS-TR-A-TIEMPO  (WKS-ORD-I) TO WKS-TEMP-A-TIEMPO
052800     MOVE WKS-TR-TARDE     (WKS-ORD-I) TO WKS-TEMP-TARDE
052900     MOVE WKS-TR-VENCIDO   (WKS-ORD-I) TO WKS-TEMP-VENCIDO
053000     MOVE WKS-TR-PENDIENTE (WKS-ORD-I) TO WKS-TEMP-PENDIENTE
053100     MOVE WKS-TR-TOTAL     (WKS-ORD-I) TO WKS-TEMP-TOTAL
053200     MOVE WKS-ORD-I TO WKS-ORD-J
053300     PERFORM 0221-DESPLAZA-RESPONSABLE
053400        UNTIL WKS-ORD-J < 2
053500           OR WKS-TR-NOMBRE (WKS-ORD-J - 1) NOT > WKS-TEMP-NOMBRE
053600     MOVE WKS-TEMP-NOMBRE    TO WKS-TR-NOMBRE    (WKS-ORD-J)
053700     MOVE WKS-TEMP-A-TIEMPO  TO WKS-TR-A-TIEMPO  (WKS-ORD-J)
053800     MOVE WKS-TEMP-TARDE     TO WKS-TR-TARDE     (WKS-ORD-J)
053900     MOVE WKS-TEMP-VENCIDO   TO WKS-TR-VENCIDO   (WKS-ORD-J)
054000     MOVE WKS-TEMP-PENDIENTE TO WKS-TR-PENDIENTE (WKS-ORD-J)
054100     MOVE WKS-TEMP-TOTAL     TO WKS-TR-TOTAL     (WKS-ORD-J).
054200 0220-INSERTA-RESPONSABLE-E. EXIT.
054300
054400 0221-DESPLAZA-RESPONSABLE SECTION.
054500     MOVE WKS-TR-NOMBRE    (WKS-ORD-J - 1) TO WKS-TR-NOMBRE
054600                                                (WKS-ORD-J)
054700     MOVE WKS-TR-A-TIEMPO  (WKS-ORD-J - 1) TO WKS-TR-A-TIEMPO
054800                                                (WKS-ORD-J)
054900     MOVE WKS-TR-TARDE     (WKS-ORD-J - 1) TO WKS-TR-TARDE
055000                                                (WKS-ORD-J)
055100     MOVE WKS-TR-VENCIDO   (WKS-ORD-J - 1) TO WKS-TR-VENCIDO
055200                                                (WKS-ORD-J)
055300     MOVE WKS-TR-PENDIENTE (WKS-ORD-J - 1) TO WKS-TR-PENDIENTE
055400                                                (WKS-ORD-J)
055500     MOVE WKS-TR-TOTAL     (WKS-ORD-J - 1) TO WKS-TR-TOTAL
055600                                                (WKS-ORD-J)
055700     SUBTRACT 1 FROM WKS-ORD-J.
055800 0221-DESPLAZA-RESPONSABLE-E. EXIT.
055900
056000 0300-IMPRIME-ENCABEZADO SECTION.
056100     MOVE WKS-FECHA-CORRIDA  TO WKS-ST-FECHA-CORRIDA
056200     MOVE WKS-VENTANA-INICIO TO WKS-ST-VENTANA-INICIO
056300     MOVE WKS-VENTANA-FIN    TO WKS-ST-VENTANA-FIN
056400     WRITE STATRPT-LINEA FROM WKS-LINEA-TITULO
056500           AFTER ADVANCING C01
056600     WRITE STATRPT-LINEA FROM WKS-LINEA-SUBTITULO
056700           AFTER ADVANCING 2 LINES
056800     WRITE STATRPT-LINEA FROM WKS-LINEA-EN-BLANCO
056900           AFTER ADVANCING 1 LINE
057000     WRITE STATRPT-LINEA FROM WKS-LINEA-ENCAB-COL
057100           AFTER ADVANCING 1 LINE.
057200 0300-IMPRIME-ENCABEZADO-E. EXIT.
057300
057400******************************************************************
057500*   SECCION 1: UNA LINEA POR ENTIDAD (YA ES SU PROPIO SUBTOTAL)  *
057600*   MAS UNA LINEA DE SUBTOTAL DE SECCION AL FINAL                *
057700******************************************************************
057800 0310-IMPRIME-ENTIDADES SECTION.
057900     MOVE 0 TO WKS-TEMP-A-TIEMPO WKS-TEMP-TARDE
058000               WKS-TEMP-VENCIDO WKS-TEMP-PENDIENTE
058100     MOVE 0 TO WKS-TEMP-TOTAL
058200     PERFORM 0311-IMPRIME-UNA-ENTIDAD
058300        VARYING WKS-EI FROM 1 BY 1
058400        UNTIL WKS-EI > WKS-NUM-ENTIDADES
058500     MOVE 'SUBTOTAL ENTIDADES'  TO WKS-LD-NOMBRE
058600     MOVE WKS-TEMP-A-TIEMPO    TO WKS-LD-A-TIEMPO
058700     MOVE WKS-TEMP-TARDE       TO WKS-LD-TARDE
058800     MOVE WKS-TEMP-VENCIDO     TO WKS-LD-VENCIDO
058900     MOVE WKS-TEMP-PENDIENTE   TO WKS-LD-PENDIENTE
059000     MOVE WKS-TEMP-TOTAL       TO WKS-LD-TOTAL
059100     WRITE STATRPT-LINEA FROM WKS-LINEA-DETALLE
059200           AFTER ADVANCING 2 LINES.
059300 0310-IMPRIME-ENTIDADES-E. EXIT.
059400
059500 0311-IMPRIME-UNA-ENTIDAD SECTION.
059600     MOVE WKS-TE-NOMBRE    (WKS-EI) TO WKS-LD-NOMBRE
059700     MOVE WKS-TE-A-TIEMPO  (WKS-EI) TO WKS-LD-A-TIEMPO
059800     MOVE WKS-TE-TARDE     (WKS-EI) TO WKS-LD-TARDE
059900     MOVE WKS-TE-VENCIDO   (WKS-EI) TO WKS-LD-VENCIDO
060000     MOVE WKS-TE-PENDIENTE (WKS-EI) TO WKS-LD-PENDIENTE
060100     MOVE WKS-TE-TOTAL     (WKS-EI) TO WKS-LD-TOTAL
060200     WRITE STATRPT-LINEA FROM WKS-LINEA-DETALLE
060300           AFTER ADVANCING 1 LINE
060400     ADD WKS-TE-A-TIEMPO  (WKS-EI) TO WKS-TEMP-A-TIEMPO
060500     ADD WKS-TE-TARDE     (WKS-EI) TO WKS-TEMP-TARDE
060600     ADD WKS-TE-VENCIDO   (WKS-EI) TO WKS-TEMP-VENCIDO
060700     ADD WKS-TE-PENDIENTE (WKS-EI) TO WKS-TEMP-PENDIENTE
060800     ADD WKS-TE-TOTAL     (WKS-EI) TO WKS-TEMP-TOTAL.
060900 0311-IMPRIME-UNA-ENTIDAD-E. EXIT.
061000
061100 0320-IMPRIME-RESPONSABLES SECTION.
061200     MOVE 0 TO WKS-TEMP-A-TIEMPO WKS-TEMP-TARDE
061300               WKS-TEMP-VENCIDO WKS-TEMP-PENDIENTE
061400     MOVE 0 TO WKS-TEMP-TOTAL
061500     PERFORM 0321-IMPRIME-UN-RESPONSABLE
061600        VARYING WKS-RPI FROM 1 BY 1
061700        UNTIL WKS-RPI > WKS-NUM-RESPONS
061800     MOVE 'SUBTOTAL RESPONSABLES' TO WKS-LD-NOMBRE
061900     MOVE WKS-TEMP-A-TIEMPO    TO WKS-LD-A-TIEMPO
062000     MOVE WKS-TEMP-TARDE       TO WKS-LD-TARDE
062100     MOVE WKS-TEMP-VENCIDO     TO WKS-LD-VENCIDO
062200     MOVE WKS-TEMP-PENDIENTE   TO WKS-LD-PENDIENTE
062300     MOVE WKS-TEMP-TOTAL       TO WKS-LD-TOTAL
062400     WRITE STATRPT-LINEA FROM WKS-LINEA-DETALLE
062500           AFTER ADVANCING 2 LINES.
062600 0320-IMPRIME-RESPONSABLES-E. EXIT.
062700
062800 0321-IMPRIME-UN-RESPONSABLE SECTION.
062900     MOVE WKS-TR-NOMBRE    (WKS-RPI) TO WKS-LD-NOMBRE
063000     MOVE WKS-TR-A-TIEMPO  (WKS-RPI) TO WKS-LD-A-TIEMPO
063100     MOVE WKS-TR-TARDE     (WKS-RPI) TO WKS-LD-TARDE
063200     MOVE WKS-TR-VENCIDO   (WKS-RPI) TO WKS-LD-VENCIDO
063300     MOVE WKS-TR-PENDIENTE (WKS-RPI) TO WKS-LD-PENDIENTE
063400     MOVE WKS-TR-TOTAL     (WKS-RPI) TO WKS-LD-TOTAL
063500     WRITE STATRPT-LINEA FROM WKS-LINEA-DETALLE
063600           AFTER ADVANCING 1 LINE
063700     ADD WKS-TR-A-TIEMPO  (WKS-RPI) TO WKS-TEMP-A-TIEMPO
063800     ADD WKS-TR-TARDE     (WKS-RPI) TO WKS-TEMP-TARDE
063900     ADD WKS-TR-VENCIDO   (WKS-RPI) TO WKS-TEMP-VENCIDO
064000     ADD WKS-TR-PENDIENTE (WKS-RPI) TO WKS-TEMP-PENDIENTE
064100     ADD WKS-TR-TOTAL     (WKS-RPI) TO WKS-TEMP-TOTAL.
064200 0321-IMPRIME-UN-RESPONSABLE-E. EXIT.
064300
064400******************************************************************
064500*   SECCION DE TOTALES GENERALES, PORCENTAJE DE CUMPLIMIENTO Y   *
064600*   ATRASO PROMEDIO (REDONDEO HACIA ARRIBA A 2 DECIMALES)        *
064700******************************************************************
064800 0330-IMPRIME-TOTALES SECTION.
064900     IF WKS-TOTAL-OBLIGACIONES > 0
065000        COMPUTE WKS-PCT-CUMPLIMIENTO ROUNDED =
065100           WKS-SENT-ON-TIME * 100 / WKS-TOTAL-OBLIGACIONES
065200     ELSE
065300        MOVE 0 TO WKS-PCT-CUMPLIMIENTO
065400     END-IF
065500     IF WKS-CUENTA-TARDE > 0
065600        COMPUTE WKS-ATRASO-PROMEDIO ROUNDED =
065700           WKS-SUMA-DESVIACION / WKS-CUENTA-TARDE
065800     ELSE
065900        MOVE 0 TO WKS-ATRASO-PROMEDIO
066000     END-IF
066100     MOVE WKS-TOTAL-OBLIGACIONES TO WKS-LT-TOTAL-OBLIG
066200     MOVE WKS-SENT-ON-TIME        TO WKS-LT-SENT-ON-TIME
066300     MOVE WKS-SENT-LATE           TO WKS-LT-SENT-LATE
066400     WRITE STATRPT-LINEA FROM WKS-LINEA-TOTALES
066500           AFTER ADVANCING 2 LINES
066600     MOVE WKS-OVERDUE             TO WKS-LT-OVERDUE
066700     MOVE WKS-PENDING             TO WKS-LT-PENDING
066800     MOVE WKS-DUE-IN-3            TO WKS-LT-DUE-IN-3
066900     MOVE WKS-DUE-IN-7            TO WKS-LT-DUE-IN-7
067000     WRITE STATRPT-LINEA FROM WKS-LINEA-TOTALES-2
067100           AFTER ADVANCING 1 LINE
067200     MOVE WKS-PCT-CUMPLIMIENTO    TO WKS-LT-PCT-CUMPLIM
067300     MOVE WKS-ATRASO-PROMEDIO     TO WKS-LT-ATRASO-PROM
067400     WRITE STATRPT-LINEA FROM WKS-LINEA-TOTALES-3
067500           AFTER ADVANCING 1 LINE
067600     DISPLAY '******************************************'
067700     MOVE WKS-TOTAL-OBLIGACIONES TO WKS-MASCARA
067800     DISPLAY 'OBLIGACIONES TOTALES:        ' WKS-MASCARA
067900     MOVE WKS-SENT-ON-TIME        TO WKS-MASCARA
068000     DISPLAY 'ENVIADAS A TIEMPO:           ' WKS-MASCARA
068100     MOVE WKS-SENT-LATE           TO WKS-MASCARA
068200     DISPLAY 'ENVIADAS TARDE:              ' WKS-MASCARA
068300     DISPLAY '******************************************'.
068400 0330-IMPRIME-TOTALES-E. EXIT.
068500
068600 0990-CERRAR-ARCHIVOS SECTION.
068700     CLOSE INSTFILE STATRPT.
068800 0990-CERRAR-ARCHIVOS-E. EXIT.
