000100******************************************************************
000200*    ALRTREC  -  ALERTA DE VENCIMIENTO DE REPORTE                *
000300*    SALIDA DIARIA DEL PROCESO ALERTGEN, UN REGISTRO POR CADA    *
000400*    AVISO EMITIDO A UN RESPONSABLE O SUPERVISOR                *
000500******************************************************************
000600*    2024-02-19 PEDR CR-228901 CREACION DEL LAYOUT                *
000700******************************************************************
000800 01  REG-ALERTA.
000900     02 AL-INS-ID                   PIC 9(06).
001000     02 AL-TIPO                     PIC X(12).
001100     02 AL-COLOR                    PIC X(08).
001200     02 AL-DESTINO-ID                PIC 9(04).
001300     02 AL-DESTINO-ROL                PIC X(01).
001400        88 AL-ES-RESPONSABLE                 VALUE 'R'.
001500        88 AL-ES-SUPERVISOR                  VALUE 'S'.
001600     02 AL-FECHA-CORRIDA              PIC 9(08).
001700     02 AL-DIAS-PARA-VENCER            PIC S9(04).
001800     02 FILLER                         PIC X(07).
