000100******************************************************************
000200* FECHA       : 19/02/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO REGULATORIO                        *
000500* PROGRAMA    : ALERTGEN                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPLORA LAS INSTANCIAS DE REPORTE NO ENVIADAS Y  *
000800*             : EMITE LAS ALERTAS DE VENCIMIENTO (PREVENTIVA,    *
000900*             : SEGUIMIENTO, RIESGO, CRITICA) AL RESPONSABLE Y   *
001000*             : LA ALERTA DE SUPERVISION AL SUPERVISOR ASIGNADO  *
001100* ARCHIVOS    : RPTMAST=S,INSTFILE=S,ALRTFILE=S                 *
001200* ACCION (ES) : D=DIARIO                                         *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 228902                                           *
001500* NOMBRE      : EXPLORADOR DIARIO DE ALERTAS DE VENCIMIENTO       *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     ALERTGEN.
002000 AUTHOR.         ERICK RAMIREZ.
002100 INSTALLATION.   CUMPLIMIENTO REGULATORIO.
002200 DATE-WRITTEN.   19/02/1991.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO - DEPARTAMENTO DE CUMPLIMIENTO.
002500******************************************************************
002600*         B I T A C O R A   D E   C A M B I O S                  *
002700******************************************************************
002800*   19/02/1991 PEDR CR-228902 VERSION INICIAL, SOLO ALERTA        CR228902
002900*                    PREVENTIVA Y CRITICA                         CR228902
003000*   25/11/1992 PEDR CR-228908 SE AGREGA SEGUIMIENTO Y RIESGO      CR228908
003100*   03/06/1995 JOXR CR-228921 SE AGREGA LA ALERTA DE SUPERVISION  CR228921
003200*                    CUANDO EL REPORTE TIENE SUPERVISOR ASIGNADO  CR228921
003300*   30/09/1998 JOXR CR-228957 REVISION Y2K, LA TABLA DE REPORTES  CR228957
003400*                    EN MEMORIA Y LA FECHA DE CORRIDA USAN ANIO   CR228957
003500*                    COMPLETO DE 4 DIGITOS EN TODOS LOS CAMPOS    CR228957
003600*   04/01/1999 JOXR CR-228958 PRUEBA DE REGRESION Y2K SOBRE LA    CR228958
003700*                    BUSQUEDA DE REPORTES EN TABLA, SIN HALLAZGOS CR228958
003800*   22/06/2024 MALV CR-229020 SE DELEGA EL CALCULO DE DIAS PARA   CR229020
003900*                    VENCER A DUECALC EN LUGAR DE DUPLICAR LA     CR229020
004000*                    ARITMETICA DE FECHAS EN ESTE PROGRAMA        CR229020
004100*   20/08/2024 MALV CR-229072 SE AGREGA LA TABLA DE COLORES POR   CR229072
004200*                    TIPO DE ALERTA, CONSULTADA POR SEARCH ALL    CR229072
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS CLASE-NUMERICA IS "0123456789".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RPTMAST ASSIGN TO RPTMAST
005100            ORGANIZATION  IS SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-RPTMAST
005400                             FSE-RPTMAST.
005500
005600     SELECT INSTFILE ASSIGN TO INSTFILE
005700            ORGANIZATION  IS SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-INSTFILE
006000                             FSE-INSTFILE.
006100
006200     SELECT ALRTFILE ASSIGN TO ALRTFILE
006300            ORGANIZATION  IS SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-ALRTFILE
006600                             FSE-ALRTFILE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   MAESTRO DE REPORTES REGULATORIOS (ENTRADA, CARGADO A TABLA)
007400 FD  RPTMAST
007500     LABEL RECORDS ARE STANDARD.
007600     COPY RPTMAST.
007700*   MAESTRO DE INSTANCIAS, ULTIMA GENERACION (ENTRADA)
007800 FD  INSTFILE
007900     LABEL RECORDS ARE STANDARD.
008000     COPY INSTREC.
008100*   BITACORA DIARIA DE ALERTAS (SALIDA)
008200 FD  ALRTFILE
008300     LABEL RECORDS ARE STANDARD.
008400     COPY ALRTREC.
008500
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01 WKS-FS-STATUS.
009100    02 WKS-STATUS.
009200       04 FS-RPTMAST             PIC 9(02) VALUE ZEROES.
009300       04 FSE-RPTMAST.
009400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700       04 FS-INSTFILE             PIC 9(02) VALUE ZEROES.
009800       04 FSE-INSTFILE.
009900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010200       04 FS-ALRTFILE             PIC 9(02) VALUE ZEROES.
010300       04 FSE-ALRTFILE.
010400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700
010800******************************************************************
010900*                 PARAMETROS DE CORRIDA (SYSIN)                  *
011000******************************************************************
011100 01 WKS-PARM-RUN.
011200    02 PARM-FECHA-CORRIDA         PIC 9(08).
011300    02 FILLER                     PIC X(12).
011400
011500 01 WKS-FLAGS.
011600    02 WKS-FIN-INSTFILE           PIC 9(01) VALUE ZEROES.
011700       88 FIN-INSTFILE                       VALUE 1.
011800    02 WKS-REPORTE-ENCONTRADO     PIC 9(01) VALUE ZEROES.
011900       88 REPORTE-ENCONTRADO                 VALUE 1.
012000    02 FILLER                     PIC X(05).
012100
012200*--> FECHA DE CORRIDA DEL JOB, VIENE DE SYSIPT
012300 01 WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
012400 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012500    02 WKS-ANIO-CORRIDA           PIC 9(04).
012600    02 WKS-MES-CORRIDA            PIC 9(02).
012700    02 WKS-DIA-CORRIDA            PIC 9(02).
012800
012900*--> COPIA DE LA FECHA DE VENCIMIENTO DE LA INSTANCIA EN CURSO,
013000*--> PARA DESPLEGARLA EN FORMATO DD/MM/AAAA EN LA BITACORA
013100 01 WKS-DUE-DISPLAY               PIC 9(08) VALUE ZEROES.
013200 01 WKS-DUE-DISPLAY-R REDEFINES WKS-DUE-DISPLAY.
013300    02 WKS-DD-ANIO                PIC 9(04).
013400    02 WKS-DD-MES                 PIC 9(02).
013500    02 WKS-DD-DIA                 PIC 9(02).
013600
013700******************************************************************
013800*     TABLA DE COLORES POR TIPO DE ALERTA, CONSULTADA POR        *
013900*     SEARCH ALL (CR-229072) - ENTRADAS EN ORDEN ALFABETICO      *
014000******************************************************************
014100 01  TABLA-COLOR-ALERTA.
014200     02 FILLER PIC X(100) VALUE
014300        'CRITICA     rojo    PREVENTIVA  verde   RIESGO      naranja '
014400        'SEGUIMIENTO amarilloSUPERVISION azul    '.
014500 01  F-COLOR-ALERTA REDEFINES TABLA-COLOR-ALERTA.
014600     02 CAL-ENTRADA OCCURS 5 TIMES
014700                    ASCENDING KEY CAL-TIPO
014800                    INDEXED BY WKS-CI.
014900        04 CAL-TIPO               PIC X(12).
015000        04 CAL-COLOR               PIC X(08).
015100
015200******************************************************************
015300*        TABLA EN MEMORIA DEL MAESTRO DE REPORTES (RPTMAST)      *
015400*        CARGADA EN 0020, CONSULTADA POR SEARCH ALL EN 0021      *
015500******************************************************************
015600 01  WKS-NUM-REPORTES             PIC 9(04) COMP VALUE 0.
015700 01  WKS-TABLA-REPORTES.
015800     02 WKS-TR-ENTRADA OCCURS 0 TO 500 TIMES
015900                       DEPENDING ON WKS-NUM-REPORTES
016000                       ASCENDING KEY WKS-TR-RPT-ID
016100                       INDEXED BY WKS-RI.
016200        04 WKS-TR-RPT-ID           PIC X(10).
016300        04 WKS-TR-ACTIVO           PIC X(01).
016400        04 WKS-TR-RESP-ID          PIC 9(04).
016500        04 WKS-TR-SUPV-ID          PIC 9(04).
016600
016700******************************************************************
016800*       AREA DE PARAMETROS PARA CALL 'DUECALC' (FUNCION 'V')     *
016900******************************************************************
017000 01 WKS-PARAMS-DUECALC.
017100    02 LK-FUNCION                 PIC X(01).
017200    02 LK-FRECUENCIA               PIC X(13).
017300    02 LK-DIA-VENCE                PIC 9(02).
017400    02 LK-MES-VENCE                PIC 9(02).
017500    02 LK-DIAS-GRACIA              PIC 9(03).
017600    02 LK-PERIODO                  PIC X(12).
017700    02 LK-FECHA-ENVIO               PIC 9(08).
017800    02 LK-FECHA-VENCE               PIC 9(08).
017900    02 LK-DESVIACION-DIAS            PIC S9(04).
018000    02 FILLER                       PIC X(04).
018100
018200 01 WKS-DIAS-PARA-VENCER          PIC S9(04) COMP VALUE 0.
018300
018400******************************************************************
018500*           TIPOS Y DESTINOS DE LA ALERTA EN CURSO               *
018600******************************************************************
018700 01 WKS-AL-TIPO-RESP              PIC X(12) VALUE SPACES.
018800 01 WKS-AL-TIPO-SUPV              PIC X(12) VALUE SPACES.
018900 01 WKS-AL-TIPO-ACTUAL            PIC X(12) VALUE SPACES.
019000 01 WKS-AL-COLOR-ACTUAL           PIC X(08) VALUE SPACES.
019100 01 WKS-AL-DEST-ID-ACTUAL         PIC 9(04) VALUE ZEROES.
019200 01 WKS-AL-DEST-ROL-ACTUAL        PIC X(01) VALUE SPACES.
019300
019400******************************************************************
019500*                     CONTADORES DE CORRIDA                      *
019600******************************************************************
019700 01 WKS-CONTADORES.
019800    02 WKS-INSTANCIAS-EXPLORADAS  PIC 9(06) COMP VALUE 0.
019900    02 WKS-ALERTAS-PREVENTIVA     PIC 9(06) COMP VALUE 0.
020000    02 WKS-ALERTAS-SEGUIMIENTO    PIC 9(06) COMP VALUE 0.
020100    02 WKS-ALERTAS-RIESGO         PIC 9(06) COMP VALUE 0.
020200    02 WKS-ALERTAS-CRITICA        PIC 9(06) COMP VALUE 0.
020300    02 WKS-ALERTAS-SUPERVISION    PIC 9(06) COMP VALUE 0.
020400    02 WKS-ALERTAS-TOTAL          PIC 9(06) COMP VALUE 0.
020500 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020600
020700******************************************************************
020800*                    PARAMETROS DE APERTURA                      *
020900******************************************************************
021000 01 PROGRAMA                      PIC X(08) VALUE SPACES.
021100 01 ARCHIVO                       PIC X(08) VALUE SPACES.
021200 01 ACCION                        PIC X(01) VALUE SPACES.
021300 01 LLAVE                         PIC X(20) VALUE SPACES.
021400
021500******************************************************************
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*               S E C C I O N    P R I N C I P A L
021900******************************************************************
022000 000-MAIN SECTION.
022100     PERFORM 0010-ABRIR-ARCHIVOS
022200     PERFORM 0015-LEER-PARAMETROS
022300     PERFORM 0020-CARGA-TABLA-REPORTES
022400     PERFORM 0100-EXPLORA-INSTANCIAS UNTIL FIN-INSTFILE
022500     PERFORM 0900-ESTADISTICAS
022600     PERFORM 0990-CERRAR-ARCHIVOS
022700     STOP RUN.
022800 000-MAIN-E. EXIT.
022900
023000 0010-ABRIR-ARCHIVOS SECTION.
023100     MOVE 'ALERTGEN' TO PROGRAMA
023200     OPEN INPUT  RPTMAST INSTFILE
023300          OUTPUT ALRTFILE
023400     IF FS-RPTMAST NOT EQUAL 0 AND 97
023500        MOVE 'OPEN'     TO ACCION
023600        MOVE SPACES     TO LLAVE
023700        MOVE 'RPTMAST'  TO ARCHIVO
023800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023900                              FS-RPTMAST, FSE-RPTMAST
024000        DISPLAY '>>> ERROR AL ABRIR RPTMAST <<<'
024100        PERFORM 0990-CERRAR-ARCHIVOS
024200        STOP RUN
024300     END-IF
024400     IF FS-INSTFILE NOT EQUAL 0 AND 97
024500        MOVE 'OPEN'      TO ACCION
024600        MOVE SPACES      TO LLAVE
024700        MOVE 'INSTFILE'  TO ARCHIVO
024800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024900                              FS-INSTFILE, FSE-INSTFILE
025000        DISPLAY '>>> ERROR AL ABRIR INSTFILE <<<'
025100        PERFORM 0990-CERRAR-ARCHIVOS
025200        STOP RUN
025300     END-IF
025400     IF FS-ALRTFILE NOT EQUAL 0
025500        MOVE 'OPEN'      TO ACCION
025600        MOVE SPACES      TO LLAVE
025700        MOVE 'ALRTFILE'  TO ARCHIVO
025800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025900                              FS-ALRTFILE, FSE-ALRTFILE
026000        DISPLAY '>>> ERROR AL ABRIR ALRTFILE <<<'
026100        PERFORM 0990-CERRAR-ARCHIVOS
026200        STOP RUN
026300     END-IF.
026400 0010-ABRIR-ARCHIVOS-E. EXIT.
026500
026600 0015-LEER-PARAMETROS SECTION.
026700     ACCEPT WKS-PARM-RUN FROM SYSIN
026800     MOVE PARM-FECHA-CORRIDA TO WKS-FECHA-CORRIDA.
026900 0015-LEER-PARAMETROS-E. EXIT.
027000
027100******************************************************************
027200*   CARGA EL MAESTRO DE REPORTES COMPLETO EN MEMORIA, EN ORDEN    *
027300*   DE LLAVE (EL MAESTRO YA VIENE ORDENADO POR RPT-ID)            *
027400******************************************************************
027500 0020-CARGA-TABLA-REPORTES SECTION.
027600     MOVE 0 TO WKS-NUM-REPORTES
027700     PERFORM 0021-LEE-Y-CARGA-RPTMAST
027800        UNTIL FS-RPTMAST = 10
027900           OR WKS-NUM-REPORTES = 500.
028000 0020-CARGA-TABLA-REPORTES-E. EXIT.
028100
028200 0021-LEE-Y-CARGA-RPTMAST SECTION.
028300     READ RPTMAST NEXT RECORD
028400       AT END
028500          MOVE 10 TO FS-RPTMAST
028600       NOT AT END
028700          ADD 1 TO WKS-NUM-REPORTES
028800          MOVE RPT-ID       TO WKS-TR-RPT-ID    (WKS-NUM-REPORTES)
028900          MOVE RPT-ACTIVO   TO WKS-TR-ACTIVO    (WKS-NUM-REPORTES)
029000          MOVE RPT-RESP-ID  TO WKS-TR-RESP-ID   (WKS-NUM-REPORTES)
029100          MOVE RPT-SUPV-ID  TO WKS-TR-SUPV-ID   (WKS-NUM-REPORTES)
029200     END-READ.
029300 0021-LEE-Y-CARGA-RPTMAST-E. EXIT.
029400
029500******************************************************************
029600*          EXPLORACION DIARIA DEL MAESTRO DE INSTANCIAS          *
029700******************************************************************
029800 0100-EXPLORA-INSTANCIAS SECTION.
029900     READ INSTFILE NEXT RECORD
030000       AT END
030100          MOVE 1 TO WKS-FIN-INSTFILE
030200       NOT AT END
030300          ADD 1 TO WKS-INSTANCIAS-EXPLORADAS
030400          IF INS-FECHA-ENVIO = 0
030500             PERFORM 0030-BUSCA-REPORTE
030600             IF REPORTE-ENCONTRADO
030700                AND WKS-TR-ACTIVO (WKS-RI) = 'S'
030800                PERFORM 0200-CALCULA-DIAS-VENCE
030900                PERFORM 0300-EMITE-ALERTAS-RESPONSABLE
031000                IF WKS-TR-SUPV-ID (WKS-RI) NOT = 0
031100                   PERFORM 0310-EMITE-ALERTAS-SUPERVISOR
031200                END-IF
031300             END-IF
031400          END-IF
031500     END-READ.
031600 0100-EXPLORA-INSTANCIAS-E. EXIT.
031700
031800*--> LOCALIZA EL REPORTE DUENO DE LA INSTANCIA EN LA TABLA EN
031900*--> MEMORIA, IDIOMA DE BUSQUEDA BINARIA SOBRE TABLA ORDENADA
032000 0030-BUSCA-REPORTE SECTION.
032100     MOVE 0 TO WKS-REPORTE-ENCONTRADO
032200     SEARCH ALL WKS-TR-ENTRADA
032300        AT END
032400           MOVE 0 TO WKS-REPORTE-ENCONTRADO
032500        WHEN WKS-TR-RPT-ID (WKS-RI) = INS-RPT-ID
032600           MOVE 1 TO WKS-REPORTE-ENCONTRADO
032700     END-SEARCH.
032800 0030-BUSCA-REPORTE-E. EXIT.
032900
033000******************************************************************
033100*   DIAS PARA VENCER = FECHA DE VENCIMIENTO - FECHA DE CORRIDA;   *
033200*   SE REUTILIZA DUECALC (FUNCION 'V') EN LUGAR DE DUPLICAR LA    *
033300*   ARITMETICA DE FECHAS (CR-229020): DESVIACION = CORRIDA -      *
033400*   VENCE, DIAS-PARA-VENCER ES SU INVERSO                        *
033500******************************************************************
033600 0200-CALCULA-DIAS-VENCE SECTION.
033700     MOVE 'V'               TO LK-FUNCION
033800     MOVE WKS-FECHA-CORRIDA TO LK-FECHA-ENVIO
033900     MOVE INS-FECHA-VENCE   TO LK-FECHA-VENCE
034000     CALL 'DUECALC' USING WKS-PARAMS-DUECALC
034100     COMPUTE WKS-DIAS-PARA-VENCER = 0 - LK-DESVIACION-DIAS
034200     MOVE INS-FECHA-VENCE   TO WKS-DUE-DISPLAY.
034300 0200-CALCULA-DIAS-VENCE-E. EXIT.
034400
034500******************************************************************
034600*   ALERTAS AL RESPONSABLE: PREVENTIVA (K=15 O 10), SEGUIMIENTO   *
034700*   (K=5), RIESGO (K=1), CRITICA (K<0, SE REPITE MIENTRAS NO SE   *
034800*   HAYA ENVIADO). LA NO-DUPLICACION DEL MISMO TIPO EN LA MISMA   *
034900*   CORRIDA ES AUTOMATICA: CADA INSTANCIA SE EXPLORA UNA SOLA     *
035000*   VEZ POR CORRIDA Y EL VALOR DE K CAE EN UNA SOLA RAMA          *
035100******************************************************************
035200 0300-EMITE-ALERTAS-RESPONSABLE SECTION.
035300     MOVE SPACES TO WKS-AL-TIPO-RESP
035400     EVALUATE TRUE
035500        WHEN WKS-DIAS-PARA-VENCER = 15
035600           OR WKS-DIAS-PARA-VENCER = 10
035700           MOVE 'PREVENTIVA' TO WKS-AL-TIPO-RESP
035800           ADD 1 TO WKS-ALERTAS-PREVENTIVA
035900        WHEN WKS-DIAS-PARA-VENCER = 5
036000           MOVE 'SEGUIMIENTO' TO WKS-AL-TIPO-RESP
036100           ADD 1 TO WKS-ALERTAS-SEGUIMIENTO
036200        WHEN WKS-DIAS-PARA-VENCER = 1
036300           MOVE 'RIESGO' TO WKS-AL-TIPO-RESP
036400           ADD 1 TO WKS-ALERTAS-RIESGO
036500        WHEN WKS-DIAS-PARA-VENCER < 0
036600           MOVE 'CRITICA' TO WKS-AL-TIPO-RESP
036700           ADD 1 TO WKS-ALERTAS-CRITICA
036800        WHEN OTHER
036900           CONTINUE
037000     END-EVALUATE
037100     IF WKS-AL-TIPO-RESP NOT = SPACES
037200        MOVE WKS-AL-TIPO-RESP              TO WKS-AL-TIPO-ACTUAL
037300        MOVE WKS-TR-RESP-ID (WKS-RI)        TO WKS-AL-DEST-ID-ACTUAL
037400        MOVE 'R'                            TO WKS-AL-DEST-ROL-ACTUAL
037500        PERFORM 0320-ESCRIBE-ALERTA
037600     END-IF.
037700 0300-EMITE-ALERTAS-RESPONSABLE-E. EXIT.
037800
037900******************************************************************
038000*   ALERTA DE SUPERVISION: K=5 O K=1, SOLO CUANDO HAY SUPERVISOR  *
038100******************************************************************
038200 0310-EMITE-ALERTAS-SUPERVISOR SECTION.
038300     MOVE SPACES TO WKS-AL-TIPO-SUPV
038400     IF WKS-DIAS-PARA-VENCER = 5 OR WKS-DIAS-PARA-VENCER = 1
038500        MOVE 'SUPERVISION' TO WKS-AL-TIPO-SUPV
038600        ADD 1 TO WKS-ALERTAS-SUPERVISION
038700     END-IF
038800     IF WKS-AL-TIPO-SUPV NOT = SPACES
038900        MOVE WKS-AL-TIPO-SUPV              TO WKS-AL-TIPO-ACTUAL
039000        MOVE WKS-TR-SUPV-ID (WKS-RI)        TO WKS-AL-DEST-ID-ACTUAL
039100        MOVE 'S'                            TO WKS-AL-DEST-ROL-ACTUAL
039200        PERFORM 0320-ESCRIBE-ALERTA
039300     END-IF.
039400 0310-EMITE-ALERTAS-SUPERVISOR-E. EXIT.
039500
039600*--> BUSCA EL COLOR DEL TIPO DE ALERTA Y ESCRIBE EL REGISTRO
039700 0320-ESCRIBE-ALERTA SECTION.
039800     PERFORM 0321-BUSCA-COLOR
039900     MOVE INS-ID                  TO AL-INS-ID
040000     MOVE WKS-AL-TIPO-ACTUAL       TO AL-TIPO
040100     MOVE WKS-AL-COLOR-ACTUAL      TO AL-COLOR
040200     MOVE WKS-AL-DEST-ID-ACTUAL    TO AL-DESTINO-ID
040300     MOVE WKS-AL-DEST-ROL-ACTUAL   TO AL-DESTINO-ROL
040400     MOVE WKS-FECHA-CORRIDA        TO AL-FECHA-CORRIDA
040500     MOVE WKS-DIAS-PARA-VENCER     TO AL-DIAS-PARA-VENCER
040600     WRITE REG-ALERTA
040700     ADD 1 TO WKS-ALERTAS-TOTAL
040800     DISPLAY 'ALERTA ' WKS-AL-TIPO-ACTUAL ' INSTANCIA '
040900             INS-ID ' VENCE ' WKS-DD-DIA '/' WKS-DD-MES
041000             '/' WKS-DD-ANIO.
041100 0320-ESCRIBE-ALERTA-E. EXIT.
041200
041300 0321-BUSCA-COLOR SECTION.
041400     MOVE SPACES TO WKS-AL-COLOR-ACTUAL
041500     SEARCH ALL CAL-ENTRADA
041600        AT END
041700           MOVE SPACES TO WKS-AL-COLOR-ACTUAL
041800        WHEN CAL-TIPO (WKS-CI) = WKS-AL-TIPO-ACTUAL
041900           MOVE CAL-COLOR (WKS-CI) TO WKS-AL-COLOR-ACTUAL
042000     END-SEARCH.
042100 0321-BUSCA-COLOR-E. EXIT.
042200
042300 0900-ESTADISTICAS SECTION.
042400     DISPLAY '******************************************'
042500     MOVE WKS-INSTANCIAS-EXPLORADAS TO WKS-MASCARA
042600     DISPLAY 'INSTANCIAS EXPLORADAS:       ' WKS-MASCARA
042700     MOVE WKS-ALERTAS-PREVENTIVA     TO WKS-MASCARA
042800     DISPLAY 'ALERTAS PREVENTIVA:          ' WKS-MASCARA
042900     MOVE WKS-ALERTAS-SEGUIMIENTO    TO WKS-MASCARA
043000     DISPLAY 'ALERTAS SEGUIMIENTO:         ' WKS-MASCARA
043100     MOVE WKS-ALERTAS-RIESGO         TO WKS-MASCARA
043200     DISPLAY 'ALERTAS RIESGO:              ' WKS-MASCARA
043300     MOVE WKS-ALERTAS-CRITICA        TO WKS-MASCARA
043400     DISPLAY 'ALERTAS CRITICA:             ' WKS-MASCARA
043500     MOVE WKS-ALERTAS-SUPERVISION    TO WKS-MASCARA
043600     DISPLAY 'ALERTAS SUPERVISION:         ' WKS-MASCARA
043700     MOVE WKS-ALERTAS-TOTAL          TO WKS-MASCARA
043800     DISPLAY 'TOTAL DE ALERTAS EMITIDAS:   ' WKS-MASCARA
043900     DISPLAY '******************************************'.
044000 0900-ESTADISTICAS-E. EXIT.
044100
044200 0990-CERRAR-ARCHIVOS SECTION.
044300     CLOSE RPTMAST INSTFILE ALRTFILE.
044400 0990-CERRAR-ARCHIVOS-E. EXIT.
