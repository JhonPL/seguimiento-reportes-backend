000100******************************************************************
000200* FECHA       : 11/03/1990                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO REGULATORIO                        *
000500* PROGRAMA    : INSTGEN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA LAS INSTANCIAS DE REPORTE (UNA POR PERIODO*
000800*             : A PRESENTAR) PARA CADA REPORTE ACTIVO DEL        *
000900*             : MAESTRO RPTMAST, DENTRO DE LA VENTANA DE         *
001000*             : GENERACION, EVITANDO DUPLICAR PERIODOS YA        *
001100*             : EXISTENTES EN EL MAESTRO DE INSTANCIAS            *
001200* ARCHIVOS    : RPTMAST=S,INSTOLD=S,INSTNEW=S                   *
001300* ACCION (ES) : G=GENERA, R=REGENERA UN REPORTE                  *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 228901                                           *
001600* NOMBRE      : GENERADOR DE INSTANCIAS DE REPORTE                *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     INSTGEN.
002100 AUTHOR.         ERICK RAMIREZ.
002200 INSTALLATION.   CUMPLIMIENTO REGULATORIO.
002300 DATE-WRITTEN.   11/03/1990.
002400 DATE-COMPILED.
002500 SECURITY.       USO INTERNO - DEPARTAMENTO DE CUMPLIMIENTO.
002600******************************************************************
002700*         B I T A C O R A   D E   C A M B I O S                  *
002800******************************************************************
002900*   11/03/1990 PEDR CR-228901 VERSION INICIAL, SERIE MENSUAL Y    CR228901
003000*                    BIMESTRAL UNICAMENTE                         CR228901
003100*   02/08/1991 PEDR CR-228905 SE AGREGA SERIE TRIMESTRAL Y        CR228905
003200*                    SEMESTRAL                                    CR228905
003300*   14/01/1993 PEDR CR-228911 SE AGREGA SERIE ANUAL Y UNICA VEZ   CR228911
003400*   29/09/1994 PEDR CR-228916 SE AGREGA SERIE CUATRIMESTRAL       CR228916
003500*   07/05/1996 JOXR CR-228930 SE AGREGA SERIE ESPECIFICA          CR228930
003600*   30/09/1998 JOXR CR-228955 REVISION Y2K, WKS-ANIO-CORRIDA SE   CR228955
003700*                    DECLARA 9(04) EN TODA LA CADENA DE CAMPOS DE CR228955
003800*                    FECHA, NINGUN CAMPO DE ANIO QUEDA EN 9(02)   CR228955
003900*   04/01/1999 JOXR CR-228956 PRUEBA DE REGRESION Y2K SOBRE LA    CR228956
004000*                    SERIE ANUAL Y UNICA VEZ, SIN HALLAZGOS       CR228956
004100*   18/06/2024 MALV CR-229014 LA VENTANA TOMA RPT-VIG-INICIO Y    CR229014
004200*                    RPT-VIG-FIN DEL MAESTRO RPTMAST CUANDO ESTAN CR229014
004300*                    PRESENTES                                    CR229014
004400*   02/07/2024 MALV CR-229055 SE DESNORMALIZA RPT-ENTIDAD-NOMBRE  CR229055
004500*                    Y RPT-RESP-NOMBRE HACIA LA INSTANCIA NUEVA   CR229055
004600*                    PARA EL REPORTE DE ESTADISTICAS              CR229055
004700*   15/08/2024 MALV CR-229070 SE AGREGA LA VARIANTE DE REGENERA-  CR229070
004800*                    CION, BORRANDO SOLO LAS INSTANCIAS NO        CR229070
004900*                    ENVIADAS NI APROBADAS DE UN REPORTE          CR229070
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS CLASE-NUMERICA IS "0123456789".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RPTMAST ASSIGN TO RPTMAST
005800            ORGANIZATION  IS SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-RPTMAST
006100                             FSE-RPTMAST.
006200
006300     SELECT INSTOLD ASSIGN TO INSTOLD
006400            ORGANIZATION  IS SEQUENTIAL
006500            ACCESS        IS SEQUENTIAL
006600            FILE STATUS   IS FS-INSTOLD
006700                             FSE-INSTOLD.
006800
006900     SELECT INSTNEW ASSIGN TO INSTNEW
007000            ORGANIZATION  IS SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-INSTNEW
007300                             FSE-INSTNEW.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000*   MAESTRO DE REPORTES REGULATORIOS (ENTRADA)
008100 FD  RPTMAST
008200     LABEL RECORDS ARE STANDARD.
008300     COPY RPTMAST.
008400*   MAESTRO DE INSTANCIAS - GENERACION ANTERIOR (ENTRADA)
008500 FD  INSTOLD
008600     LABEL RECORDS ARE STANDARD.
008700     COPY INSTREC.
008800*   MAESTRO DE INSTANCIAS - NUEVA GENERACION (SALIDA)
008900 FD  INSTNEW
009000     LABEL RECORDS ARE STANDARD.
009100     COPY INSTREC
009200          REPLACING ==REG-INSTANCIA== BY ==REG-INSTANCIA-NVA==
009300                    ==INS-==           BY ==INN-==.
009400
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009800******************************************************************
009900 01 WKS-FS-STATUS.
010000    02 WKS-STATUS.
010100*      MAESTRO DE REPORTES
010200       04 FS-RPTMAST             PIC 9(02) VALUE ZEROES.
010300       04 FSE-RPTMAST.
010400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700*      MAESTRO DE INSTANCIAS ANTERIOR
010800       04 FS-INSTOLD             PIC 9(02) VALUE ZEROES.
010900       04 FSE-INSTOLD.
011000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011300*      MAESTRO DE INSTANCIAS NUEVO
011400       04 FS-INSTNEW             PIC 9(02) VALUE ZEROES.
011500       04 FSE-INSTNEW.
011600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900
012000******************************************************************
012100*                 PARAMETROS DE CORRIDA (SYSIN)                  *
012200******************************************************************
012300 01 WKS-PARM-RUN.
012400    02 PARM-FECHA-CORRIDA         PIC 9(08).
012500    02 PARM-MODO                  PIC X(01).
012600    02 PARM-RPT-ID-REGEN          PIC X(10).
012700    02 PARM-PROXIMO-ID            PIC 9(06).
012800    02 FILLER                     PIC X(05).
012900
013000 01 WKS-FLAGS.
013100    02 WKS-FIN-RPTMAST            PIC 9(01) VALUE ZEROES.
013200       88 FIN-RPTMAST                        VALUE 1.
013300    02 WKS-FIN-INSTOLD            PIC 9(01) VALUE ZEROES.
013400       88 FIN-INSTOLD                        VALUE 1.
013500    02 WKS-MODO                   PIC X(01) VALUE 'G'.
013600       88 MODO-ES-REGENERA                   VALUE 'R'.
013700       88 MODO-ES-GENERA                     VALUE 'G'.
013800    02 WKS-ANIO-ES-BISIESTO       PIC 9(01) VALUE 0.
013900       88 ANIO-BISIESTO                      VALUE 1.
014000    02 FILLER                     PIC X(04).
014100
014200*--> FECHA DE CORRIDA DEL JOB, VIENE DE SYSIPT
014300 01 WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
014400 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014500    02 WKS-ANIO-CORRIDA           PIC 9(04).
014600    02 WKS-MES-CORRIDA            PIC 9(02).
014700    02 WKS-DIA-CORRIDA            PIC 9(02).
014800
014900*--> VENTANA DE GENERACION [WKS-VENTANA-INICIO,WKS-VENTANA-FIN]
015000 01 WKS-VENTANA-INICIO            PIC 9(08) VALUE ZEROES.
015100 01 WKS-VENTANA-INICIO-R REDEFINES WKS-VENTANA-INICIO.
015200    02 WKS-VI-ANIO                PIC 9(04).
015300    02 WKS-VI-MES                 PIC 9(02).
015400    02 WKS-VI-DIA                 PIC 9(02).
015500
015600 01 WKS-VENTANA-FIN                PIC 9(08) VALUE ZEROES.
015700 01 WKS-VENTANA-FIN-R REDEFINES WKS-VENTANA-FIN.
015800    02 WKS-VF-ANIO                PIC 9(04).
015900    02 WKS-VF-MES                 PIC 9(02).
016000    02 WKS-VF-DIA                 PIC 9(02).
016100
016200*--> TABLA DE DIAS POR MES, FEBRERO AJUSTADO EN 0310
016300 01  TABLA-DIAS-MES.
016400     02 FILLER         PIC X(24) VALUE '312831303130313130313031'.
016500 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
016600     02 DIA-FIN-MES     PIC 99 OCCURS 12 TIMES.
016700
016800******************************************************************
016900*        AREA DE TRABAJO PARA GENERACION DE CANDIDATOS           *
017000******************************************************************
017100 01 WKS-GENERA-SERIE.
017200    02 WKS-GS-ANIO                PIC 9(04) COMP.
017300    02 WKS-GS-MES                 PIC 9(02) COMP.
017400    02 WKS-GS-DIA                 PIC 9(02) COMP.
017500    02 WKS-GS-ANIO-LIM             PIC 9(04) COMP.
017600    02 WKS-GS-MES-LIM              PIC 9(02) COMP.
017700    02 WKS-GS-PASO-MESES          PIC 9(02) COMP VALUE 1.
017800    02 WKS-GS-DESPLAZAMIENTO      PIC 9(02) COMP VALUE 0.
017900    02 WKS-GS-NUM-BASES           PIC 9(01) COMP VALUE 0.
018000    02 WKS-GS-TABLA-BASES         PIC 99 OCCURS 4 TIMES COMP.
018100    02 WKS-GS-BASE-IDX            PIC 9(01) COMP.
018200    02 WKS-GS-MES-CANDIDATO       PIC 9(02) COMP.
018300    02 WKS-GS-NUMERO-PERIODO      PIC 9(01) COMP.
018400    02 WKS-GS-PRIMERA-VEZ         PIC 9(01) COMP VALUE 1.
018500       88 GS-ES-PRIMERA-VEZ                 VALUE 1.
018600    02 WKS-GS-FECHA-CANDIDATA     PIC 9(08).
018700    02 WKS-GS-FECHA-CANDIDATA-R REDEFINES WKS-GS-FECHA-CANDIDATA.
018800       04 WKS-GS-FC-ANIO          PIC 9(04).
018900       04 WKS-GS-FC-MES           PIC 9(02).
019000       04 WKS-GS-FC-DIA           PIC 9(02).
019100    02 WKS-GS-TOKEN-CANDIDATO     PIC X(12).
019200    02 WKS-GS-DIGITO-EDIT         PIC 9(01).
019300
019400 01 WKS-TABLA-PERIODOS.
019500    02 WKS-TP-ENTRADA OCCURS 40 TIMES INDEXED BY WKS-TI.
019600       04 WKS-TP-FECHA            PIC 9(08).
019700       04 WKS-TP-TOKEN            PIC X(12).
019800       04 WKS-TP-USADA            PIC 9(01).
019900          88 TP-YA-FUNDIDA                  VALUE 1.
020000 01 WKS-TP-COUNT                  PIC 9(02) COMP VALUE 0.
020100
020200******************************************************************
020300*      CAMPOS DE MERGE CONTRA EL MAESTRO DE INSTANCIAS ANTERIOR  *
020400******************************************************************
020500 01 WKS-INSTOLD-RPT-ID            PIC X(10) VALUE HIGH-VALUES.
020600 01 WKS-INSTOLD-TIENE-DATO        PIC 9(01) VALUE 0.
020700    88 INSTOLD-TIENE-DATO                   VALUE 1.
020800
020900******************************************************************
021000*                     CONTADORES DE CORRIDA                      *
021100******************************************************************
021200 01 WKS-CONTADORES.
021300    02 WKS-REPORTES-LEIDOS        PIC 9(06) COMP VALUE 0.
021400    02 WKS-REPORTES-OMITIDOS      PIC 9(06) COMP VALUE 0.
021500    02 WKS-INSTANCIAS-GENERADAS   PIC 9(06) COMP VALUE 0.
021600    02 WKS-DUPLICADOS-OMITIDOS    PIC 9(06) COMP VALUE 0.
021700    02 WKS-ANTIGUAS-COPIADAS      PIC 9(06) COMP VALUE 0.
021800    02 WKS-ANTIGUAS-BORRADAS      PIC 9(06) COMP VALUE 0.
021900 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
022000
022100******************************************************************
022200*          AREA DE TRABAJO DE LA PRUEBA DE BISIESTO              *
022300******************************************************************
022400 01 WKS-I                         PIC 9(04) COMP VALUE 0.
022500 01 WKS-RESIDUO-4                 PIC 9(02) COMP VALUE 0.
022600 01 WKS-RESIDUO-100                PIC 9(02) COMP VALUE 0.
022700 01 WKS-RESIDUO-400                PIC 9(02) COMP VALUE 0.
022800 01 WKS-BISIESTO-ANIO              PIC 9(04) COMP VALUE 0.
022900
023000******************************************************************
023100*                    PARAMETROS DE APERTURA                      *
023200******************************************************************
023300 01 PROGRAMA                      PIC X(08) VALUE SPACES.
023400 01 ARCHIVO                       PIC X(08) VALUE SPACES.
023500 01 ACCION                        PIC X(01) VALUE SPACES.
023600 01 LLAVE                         PIC X(20) VALUE SPACES.
023700
023800******************************************************************
023900 PROCEDURE DIVISION.
024000******************************************************************
024100*               S E C C I O N    P R I N C I P A L
024200******************************************************************
024300 000-MAIN SECTION.
024400     PERFORM 0010-ABRIR-ARCHIVOS
024500     PERFORM 0020-LEER-PARAMETROS
024600     PERFORM 0030-LEE-PRIMER-INSTOLD
024700     PERFORM 0100-PROCESA-REPORTES UNTIL FIN-RPTMAST
024800     PERFORM 0320-COPIA-REMANENTE-INSTOLD UNTIL FIN-INSTOLD
024900     PERFORM 0900-ESTADISTICAS
025000     PERFORM 0990-CERRAR-ARCHIVOS
025100     STOP RUN.
025200 000-MAIN-E. EXIT.
025300
025400 0010-ABRIR-ARCHIVOS SECTION.
025500     MOVE 'INSTGEN' TO PROGRAMA
025600     OPEN INPUT  RPTMAST INSTOLD
025700          OUTPUT INSTNEW
025800     IF FS-RPTMAST NOT EQUAL 0 AND 97
025900        MOVE 'OPEN'     TO ACCION
026000        MOVE SPACES     TO LLAVE
026100        MOVE 'RPTMAST'  TO ARCHIVO
026200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                              FS-RPTMAST, FSE-RPTMAST
026400        DISPLAY '>>> ERROR AL ABRIR RPTMAST <<<'
026500        PERFORM 0990-CERRAR-ARCHIVOS
026600        STOP RUN
026700     END-IF
026800     IF FS-INSTOLD NOT EQUAL 0 AND 97
026900        MOVE 'OPEN'     TO ACCION
027000        MOVE SPACES     TO LLAVE
027100        MOVE 'INSTOLD'  TO ARCHIVO
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027300                              FS-INSTOLD, FSE-INSTOLD
027400        DISPLAY '>>> ERROR AL ABRIR INSTOLD <<<'
027500        PERFORM 0990-CERRAR-ARCHIVOS
027600        STOP RUN
027700     END-IF
027800     IF FS-INSTNEW NOT EQUAL 0
027900        MOVE 'OPEN'     TO ACCION
028000        MOVE SPACES     TO LLAVE
028100        MOVE 'INSTNEW'  TO ARCHIVO
028200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028300                              FS-INSTNEW, FSE-INSTNEW
028400        DISPLAY '>>> ERROR AL ABRIR INSTNEW <<<'
028500        PERFORM 0990-CERRAR-ARCHIVOS
028600        STOP RUN
028700     END-IF.
028800 0010-ABRIR-ARCHIVOS-E. EXIT.
028900
029000 0020-LEER-PARAMETROS SECTION.
029100*--> PARM-MODO = G GENERA TODOS LOS REPORTES ACTIVOS
029200*--> PARM-MODO = R REGENERA UNICAMENTE PARM-RPT-ID-REGEN
029300     ACCEPT WKS-PARM-RUN FROM SYSIN
029400     MOVE PARM-FECHA-CORRIDA TO WKS-FECHA-CORRIDA
029500     MOVE PARM-MODO          TO WKS-MODO.
029600 0020-LEER-PARAMETROS-E. EXIT.
029700
029800 0030-LEE-PRIMER-INSTOLD SECTION.
029900     PERFORM 0031-LEE-INSTOLD.
030000 0030-LEE-PRIMER-INSTOLD-E. EXIT.
030100
030200 0031-LEE-INSTOLD SECTION.
030300     READ INSTOLD NEXT RECORD
030400       AT END
030500          MOVE 1 TO WKS-FIN-INSTOLD
030600          MOVE HIGH-VALUES TO WKS-INSTOLD-RPT-ID
030700          MOVE 0 TO WKS-INSTOLD-TIENE-DATO
030800       NOT AT END
030900          MOVE INS-RPT-ID TO WKS-INSTOLD-RPT-ID
031000          MOVE 1          TO WKS-INSTOLD-TIENE-DATO
031100     END-READ.
031200 0031-LEE-INSTOLD-E. EXIT.
031300
031400******************************************************************
031500*          PROCESO PRINCIPAL POR REPORTE DEL MAESTRO              *
031600******************************************************************
031700 0100-PROCESA-REPORTES SECTION.
031800     READ RPTMAST NEXT RECORD
031900       AT END
032000          MOVE 1 TO WKS-FIN-RPTMAST
032100       NOT AT END
032200          ADD 1 TO WKS-REPORTES-LEIDOS
032300          IF RPT-ES-INACTIVO
032400             ADD 1 TO WKS-REPORTES-OMITIDOS
032500          ELSE
032600             MOVE 0 TO WKS-TP-COUNT
032700             PERFORM 0110-DETERMINA-VENTANA
032800             IF MODO-ES-REGENERA AND RPT-ID = PARM-RPT-ID-REGEN
032900                PERFORM 0310-REGENERA-REPORTE
033000             END-IF
033100             PERFORM 0120-GENERA-CANDIDATOS
033200             PERFORM 0300-FUNDE-INSTANCIAS
033300          END-IF
033400     END-READ.
033500 0100-PROCESA-REPORTES-E. EXIT.
033600
033700 0110-DETERMINA-VENTANA SECTION.
033800*--> INICIO = PRIMER DIA DEL MES DE CORRIDA, O RPT-VIG-INICIO SI
033900*--> ES POSTERIOR; FIN = 31/12 DEL ANIO SIGUIENTE AL DE CORRIDA, O
034000*--> RPT-VIG-FIN SI ESTA PRESENTE
034100     MOVE WKS-ANIO-CORRIDA TO WKS-VI-ANIO
034200     MOVE WKS-MES-CORRIDA  TO WKS-VI-MES
034300     MOVE 1                TO WKS-VI-DIA
034400     IF RPT-VIG-INICIO > WKS-VENTANA-INICIO
034500        MOVE RPT-VIG-INICIO TO WKS-VENTANA-INICIO
034600     END-IF
034700     COMPUTE WKS-VF-ANIO = WKS-ANIO-CORRIDA + 1
034800     MOVE 12 TO WKS-VF-MES
034900     MOVE 31 TO WKS-VF-DIA
035000     IF RPT-VIG-FIN NOT = ZEROES
035100        MOVE RPT-VIG-FIN TO WKS-VENTANA-FIN
035200     END-IF.
035300 0110-DETERMINA-VENTANA-E. EXIT.
035400
035500******************************************************************
035600*   DESPACHO POR FRECUENCIA - CADA SECCION LLENA WKS-TABLA-       *
035700*   PERIODOS CON LAS FECHAS DE VENCIMIENTO DE LA VENTANA          *
035800******************************************************************
035900 0120-GENERA-CANDIDATOS SECTION.
036000     EVALUATE RPT-FRECUENCIA
036100        WHEN 'MENSUAL'
036200           PERFORM 0200-GENERA-SERIE-MENSUAL
036300        WHEN 'BIMESTRAL'
036400           PERFORM 0210-GENERA-SERIE-BIMESTRAL
036500        WHEN 'TRIMESTRAL'
036600           PERFORM 0220-GENERA-SERIE-TRIMESTRAL
036700        WHEN 'CUATRIMESTRAL'
036800           PERFORM 0230-GENERA-SERIE-CUATRIMESTRAL
036900        WHEN 'SEMESTRAL'
037000           PERFORM 0240-GENERA-SERIE-SEMESTRAL
037100        WHEN 'ANUAL'
037200           PERFORM 0250-GENERA-SERIE-ANUAL
037300        WHEN 'UNICA VEZ'
037400           PERFORM 0260-GENERA-SERIE-UNICAVEZ
037500        WHEN 'ESPECIFICA'
037600           PERFORM 0270-GENERA-SERIE-ESPECIFICA
037700        WHEN OTHER
037800*--> FRECUENCIA NO RECONOCIDA, SE TRATA COMO MENSUAL
037900           PERFORM 0200-GENERA-SERIE-MENSUAL
038000     END-EVALUATE.
038100 0120-GENERA-CANDIDATOS-E. EXIT.
038200
038300 0200-GENERA-SERIE-MENSUAL SECTION.
038400     MOVE 1 TO WKS-GS-PASO-MESES
038500     PERFORM 0205-GENERA-SERIE-PASO.
038600 0200-GENERA-SERIE-MENSUAL-E. EXIT.
038700
038800 0210-GENERA-SERIE-BIMESTRAL SECTION.
038900     MOVE 2 TO WKS-GS-PASO-MESES
039000     PERFORM 0205-GENERA-SERIE-PASO.
039100 0210-GENERA-SERIE-BIMESTRAL-E. EXIT.
039200
039300******************************************************************
039400*   SERIE POR PASO FIJO DE MESES (MENSUAL/BIMESTRAL): AVANZA      *
039500*   WKS-GS-PASO-MESES MESES A LA VEZ DESDE EL MES DE INICIO;      *
039600*   SI EL DIA TOPADO DEL PRIMER MES QUEDA ANTES DEL INICIO DE LA  *
039700*   VENTANA, EL PRIMER CANDIDATO SE TOMA DEL MES SIGUIENTE        *
039800******************************************************************
039900 0205-GENERA-SERIE-PASO SECTION.
040000     MOVE WKS-VI-ANIO TO WKS-GS-ANIO
040100     MOVE WKS-VI-MES  TO WKS-GS-MES
040200     MOVE 1           TO WKS-GS-PRIMERA-VEZ
040300     PERFORM 0206-CANDIDATO-PASO
040400        UNTIL WKS-GS-ANIO > WKS-VF-ANIO
040500           OR (WKS-GS-ANIO = WKS-VF-ANIO AND
040600               WKS-GS-MES  > WKS-VF-MES).
040700 0205-GENERA-SERIE-PASO-E. EXIT.
040800
040900 0206-CANDIDATO-PASO SECTION.
041000     PERFORM 0310-FIJA-DIA-TOPE-VENTANA
041100     MOVE WKS-GS-ANIO TO WKS-GS-FC-ANIO
041200     MOVE WKS-GS-MES  TO WKS-GS-FC-MES
041300     MOVE WKS-GS-DIA  TO WKS-GS-FC-DIA
041400     IF GS-ES-PRIMERA-VEZ AND
041500        WKS-GS-FECHA-CANDIDATA < WKS-VENTANA-INICIO
041600        CONTINUE
041700     ELSE
041800        PERFORM 0280-DERIVA-PERIODO
041900        PERFORM 0290-AGREGA-CANDIDATO
042000     END-IF
042100     MOVE 0 TO WKS-GS-PRIMERA-VEZ
042200     ADD WKS-GS-PASO-MESES TO WKS-GS-MES
042300     PERFORM 0207-AJUSTA-DESBORDE-MES.
042400 0206-CANDIDATO-PASO-E. EXIT.
042500
042600 0207-AJUSTA-DESBORDE-MES SECTION.
042700     IF WKS-GS-MES > 12
042800        SUBTRACT 12 FROM WKS-GS-MES
042900        ADD 1 TO WKS-GS-ANIO
043000     END-IF.
043100 0207-AJUSTA-DESBORDE-MES-E. EXIT.
043200
043300******************************************************************
043400*   SERIE POR MESES BASE DESPLAZADOS (TRIMESTRAL/CUATRIMESTRAL/   *
043500*   SEMESTRAL): PARA CADA ANIO DE LA VENTANA Y CADA MES BASE DE   *
043600*   WKS-GS-TABLA-BASES, EL MES CANDIDATO ES BASE + (M-1); SE      *
043700*   OMITE SI EXCEDE 12; SE CONSERVA SI CAE DENTRO DE LA VENTANA   *
043800******************************************************************
043900 0220-GENERA-SERIE-TRIMESTRAL SECTION.
044000     MOVE RPT-MES-VENCE TO WKS-GS-DESPLAZAMIENTO
044100     SUBTRACT 1 FROM WKS-GS-DESPLAZAMIENTO
044200     MOVE 4    TO WKS-GS-NUM-BASES
044300     MOVE 1    TO WKS-GS-TABLA-BASES (1)
044400     MOVE 4    TO WKS-GS-TABLA-BASES (2)
044500     MOVE 7    TO WKS-GS-TABLA-BASES (3)
044600     MOVE 10   TO WKS-GS-TABLA-BASES (4)
044700     PERFORM 0245-GENERA-CANDIDATOS-BASE.
044800 0220-GENERA-SERIE-TRIMESTRAL-E. EXIT.
044900
045000 0230-GENERA-SERIE-CUATRIMESTRAL SECTION.
045100     MOVE RPT-MES-VENCE TO WKS-GS-DESPLAZAMIENTO
045200     SUBTRACT 1 FROM WKS-GS-DESPLAZAMIENTO
045300     MOVE 3    TO WKS-GS-NUM-BASES
045400     MOVE 1    TO WKS-GS-TABLA-BASES (1)
045500     MOVE 5    TO WKS-GS-TABLA-BASES (2)
045600     MOVE 9    TO WKS-GS-TABLA-BASES (3)
045700     PERFORM 0245-GENERA-CANDIDATOS-BASE.
045800 0230-GENERA-SERIE-CUATRIMESTRAL-E. EXIT.
045900
046000 0240-GENERA-SERIE-SEMESTRAL SECTION.
046100     MOVE RPT-MES-VENCE TO WKS-GS-DESPLAZAMIENTO
046200     SUBTRACT 1 FROM WKS-GS-DESPLAZAMIENTO
046300     MOVE 2    TO WKS-GS-NUM-BASES
046400     MOVE 1    TO WKS-GS-TABLA-BASES (1)
046500     MOVE 7    TO WKS-GS-TABLA-BASES (2)
046600     PERFORM 0245-GENERA-CANDIDATOS-BASE.
046700 0240-GENERA-SERIE-SEMESTRAL-E. EXIT.
046800
046900 0245-GENERA-CANDIDATOS-BASE SECTION.
047000     MOVE WKS-VI-ANIO TO WKS-GS-ANIO
047100     PERFORM 0246-CANDIDATOS-DEL-ANIO
047200        UNTIL WKS-GS-ANIO > WKS-VF-ANIO.
047300 0245-GENERA-CANDIDATOS-BASE-E. EXIT.
047400
047500 0246-CANDIDATOS-DEL-ANIO SECTION.
047600     PERFORM 0247-CANDIDATO-BASE
047700        VARYING WKS-GS-BASE-IDX FROM 1 BY 1
047800        UNTIL WKS-GS-BASE-IDX > WKS-GS-NUM-BASES
047900     ADD 1 TO WKS-GS-ANIO.
048000 0246-CANDIDATOS-DEL-ANIO-E. EXIT.
048100
048200 0247-CANDIDATO-BASE SECTION.
048300     COMPUTE WKS-GS-MES-CANDIDATO =
048400             WKS-GS-TABLA-BASES (WKS-GS-BASE-IDX) +
048500             WKS-GS-DESPLAZAMIENTO
048600     IF WKS-GS-MES-CANDIDATO NOT > 12
048700        MOVE WKS-GS-MES-CANDIDATO TO WKS-GS-MES
048800        PERFORM 0310-FIJA-DIA-TOPE-VENTANA
048900        MOVE WKS-GS-ANIO TO WKS-GS-FC-ANIO
049000        MOVE WKS-GS-MES  TO WKS-GS-FC-MES
049100        MOVE WKS-GS-DIA  TO WKS-GS-FC-DIA
049200        IF WKS-GS-FECHA-CANDIDATA NOT < WKS-VENTANA-INICIO
049300           AND WKS-GS-FECHA-CANDIDATA NOT > WKS-VENTANA-FIN
049400           PERFORM 0280-DERIVA-PERIODO
049500           PERFORM 0290-AGREGA-CANDIDATO
049600        END-IF
049700     END-IF.
049800 0247-CANDIDATO-BASE-E. EXIT.
049900
050000******************************************************************
050100*   ANUAL: UN CANDIDATO POR ANIO EN EL MES RPT-MES-VENCE          *
050200******************************************************************
050300 0250-GENERA-SERIE-ANUAL SECTION.
050400     MOVE WKS-VI-ANIO TO WKS-GS-ANIO
050500     PERFORM 0251-CANDIDATO-ANUAL
050600        UNTIL WKS-GS-ANIO > WKS-VF-ANIO.
050700 0250-GENERA-SERIE-ANUAL-E. EXIT.
050800
050900 0251-CANDIDATO-ANUAL SECTION.
051000     MOVE RPT-MES-VENCE TO WKS-GS-MES
051100     IF WKS-GS-MES = 0
051200        MOVE 3 TO WKS-GS-MES
051300     END-IF
051400     PERFORM 0310-FIJA-DIA-TOPE-VENTANA
051500     MOVE WKS-GS-ANIO TO WKS-GS-FC-ANIO
051600     MOVE WKS-GS-MES  TO WKS-GS-FC-MES
051700     MOVE WKS-GS-DIA  TO WKS-GS-FC-DIA
051800     IF WKS-GS-FECHA-CANDIDATA NOT < WKS-VENTANA-INICIO
051900        AND WKS-GS-FECHA-CANDIDATA NOT > WKS-VENTANA-FIN
052000        PERFORM 0280-DERIVA-PERIODO
052100        PERFORM 0290-AGREGA-CANDIDATO
052200     END-IF
052300     ADD 1 TO WKS-GS-ANIO.
052400 0251-CANDIDATO-ANUAL-E. EXIT.
052500
052600******************************************************************
052700*   UNICA VEZ: UN SOLO CANDIDATO, ANIO DE INICIO DE LA VENTANA    *
052800******************************************************************
052900 0260-GENERA-SERIE-UNICAVEZ SECTION.
053000     MOVE WKS-VI-ANIO   TO WKS-GS-ANIO
053100     MOVE RPT-MES-VENCE TO WKS-GS-MES
053200     IF WKS-GS-MES = 0
053300        MOVE 1 TO WKS-GS-MES
053400     END-IF
053500     PERFORM 0310-FIJA-DIA-TOPE-VENTANA
053600     MOVE WKS-GS-ANIO TO WKS-GS-FC-ANIO
053700     MOVE WKS-GS-MES  TO WKS-GS-FC-MES
053800     MOVE WKS-GS-DIA  TO WKS-GS-FC-DIA
053900     IF WKS-GS-FECHA-CANDIDATA NOT < WKS-VENTANA-INICIO
054000        AND WKS-GS-FECHA-CANDIDATA NOT > WKS-VENTANA-FIN
054100        PERFORM 0280-DERIVA-PERIODO
054200        PERFORM 0290-AGREGA-CANDIDATO
054300     END-IF.
054400 0260-GENERA-SERIE-UNICAVEZ-E. EXIT.
054500
054600******************************************************************
054700*   ESPECIFICA: UNA SOLA INSTANCIA, FECHADA AL INICIO DE VENTANA  *
054800******************************************************************
054900 0270-GENERA-SERIE-ESPECIFICA SECTION.
055000     MOVE WKS-VENTANA-INICIO TO WKS-GS-FECHA-CANDIDATA
055100     PERFORM 0280-DERIVA-PERIODO
055200     PERFORM 0290-AGREGA-CANDIDATO.
055300 0270-GENERA-SERIE-ESPECIFICA-E. EXIT.
055400
055500******************************************************************
055600*   DERIVA EL TOKEN DE PERIODO DESDE WKS-GS-FECHA-CANDIDATA;      *
055700*   NOTESE LA ASIMETRIA DELIBERADA CONTRA DUECALC: AQUI EL        *
055800*   TRIMESTRE SE ETIQUETA CON "-T", DUECALC LO INTERPRETA "-Q"    *
055900******************************************************************
056000 0280-DERIVA-PERIODO SECTION.
056100     EVALUATE RPT-FRECUENCIA
056200        WHEN 'BIMESTRAL'
056300           COMPUTE WKS-GS-NUMERO-PERIODO =
056400                   (WKS-GS-FC-MES - 1) / 2 + 1
056500           MOVE WKS-GS-NUMERO-PERIODO TO WKS-GS-DIGITO-EDIT
056600           STRING WKS-GS-FC-ANIO  DELIMITED BY SIZE
056700                  '-B'            DELIMITED BY SIZE
056800                  WKS-GS-DIGITO-EDIT DELIMITED BY SIZE
056900                  INTO WKS-GS-TOKEN-CANDIDATO
057000        WHEN 'TRIMESTRAL'
057100           COMPUTE WKS-GS-NUMERO-PERIODO =
057200                   (WKS-GS-FC-MES - 1) / 3 + 1
057300           MOVE WKS-GS-NUMERO-PERIODO TO WKS-GS-DIGITO-EDIT
057400           STRING WKS-GS-FC-ANIO  DELIMITED BY SIZE
057500                  '-T'            DELIMITED BY SIZE
057600                  WKS-GS-DIGITO-EDIT DELIMITED BY SIZE
057700                  INTO WKS-GS-TOKEN-CANDIDATO
057800        WHEN 'CUATRIMESTRAL'
057900           COMPUTE WKS-GS-NUMERO-PERIODO =
058000                   (WKS-GS-FC-MES - 1) / 4 + 1
058100           MOVE WKS-GS-NUMERO-PERIODO TO WKS-GS-DIGITO-EDIT
058200           STRING WKS-GS-FC-ANIO  DELIMITED BY SIZE
058300                  '-C'            DELIMITED BY SIZE
058400                  WKS-GS-DIGITO-EDIT DELIMITED BY SIZE
058500                  INTO WKS-GS-TOKEN-CANDIDATO
058600        WHEN 'SEMESTRAL'
058700           IF WKS-GS-FC-MES NOT > 6
058800              STRING WKS-GS-FC-ANIO DELIMITED BY SIZE
058900                     '-S1'          DELIMITED BY SIZE
059000                     INTO WKS-GS-TOKEN-CANDIDATO
059100           ELSE
059200              STRING WKS-GS-FC-ANIO DELIMITED BY SIZE
059300                     '-S2'          DELIMITED BY SIZE
059400                     INTO WKS-GS-TOKEN-CANDIDATO
059500           END-IF
059600        WHEN 'ANUAL'
059700           MOVE SPACES TO WKS-GS-TOKEN-CANDIDATO
059800           STRING WKS-GS-FC-ANIO DELIMITED BY SIZE
059900                  INTO WKS-GS-TOKEN-CANDIDATO
060000        WHEN 'UNICA VEZ'
060100           STRING 'UNICO-'       DELIMITED BY SIZE
060200                  WKS-GS-FC-ANIO DELIMITED BY SIZE
060300                  INTO WKS-GS-TOKEN-CANDIDATO
060400        WHEN 'ESPECIFICA'
060500           STRING 'ESP-'     DELIMITED BY SIZE
060600                  WKS-GS-FC-ANIO DELIMITED BY SIZE
060700                  '-'        DELIMITED BY SIZE
060800                  WKS-GS-FC-MES  DELIMITED BY SIZE
060900                  '-'        DELIMITED BY SIZE
061000                  WKS-GS-FC-DIA  DELIMITED BY SIZE
061100                  INTO WKS-GS-TOKEN-CANDIDATO
061200        WHEN OTHER
061300           STRING WKS-GS-FC-ANIO DELIMITED BY SIZE
061400                  '-'            DELIMITED BY SIZE
061500                  WKS-GS-FC-MES  DELIMITED BY SIZE
061600                  INTO WKS-GS-TOKEN-CANDIDATO
061700     END-EVALUATE.
061800 0280-DERIVA-PERIODO-E. EXIT.
061900
062000 0290-AGREGA-CANDIDATO SECTION.
062100     IF WKS-TP-COUNT < 40
062200        ADD 1 TO WKS-TP-COUNT
062300        MOVE WKS-GS-FECHA-CANDIDATA  TO WKS-TP-FECHA (WKS-TP-COUNT)
062400        MOVE WKS-GS-TOKEN-CANDIDATO  TO WKS-TP-TOKEN (WKS-TP-COUNT)
062500        MOVE 0                       TO WKS-TP-USADA (WKS-TP-COUNT)
062600     END-IF.
062700 0290-AGREGA-CANDIDATO-E. EXIT.
062800
062900******************************************************************
063000*   TOPA RPT-DIA-VENCE (15 SI VIENE EN CERO) AL LARGO DEL MES     *
063100*   CANDIDATO, CON AJUSTE DE BISIESTO PARA FEBRERO                *
063200******************************************************************
063300 0310-FIJA-DIA-TOPE-VENTANA SECTION.
063400     MOVE WKS-GS-ANIO TO WKS-BISIESTO-ANIO
063500     PERFORM 0311-VERIFICA-BISIESTO
063600     MOVE RPT-DIA-VENCE TO WKS-GS-DIA
063700     IF WKS-GS-DIA = 0
063800        MOVE 15 TO WKS-GS-DIA
063900     END-IF
064000     IF WKS-GS-MES = 2 AND ANIO-BISIESTO
064100        IF WKS-GS-DIA > 29
064200           MOVE 29 TO WKS-GS-DIA
064300        END-IF
064400     ELSE
064500        IF WKS-GS-DIA > DIA-FIN-MES (WKS-GS-MES)
064600           MOVE DIA-FIN-MES (WKS-GS-MES) TO WKS-GS-DIA
064700        END-IF
064800     END-IF.
064900 0310-FIJA-DIA-TOPE-VENTANA-E. EXIT.
065000
065100*--> PRUEBA DE BISIESTO SOBRE WKS-BISIESTO-ANIO, SIN FUNCION MOD,
065200*--> AÑO SIEMPRE DE 4 DIGITOS (VER CR-228955)
065300 0311-VERIFICA-BISIESTO SECTION.
065400     MOVE 0 TO WKS-ANIO-ES-BISIESTO
065500     DIVIDE WKS-BISIESTO-ANIO BY 4   GIVING WKS-I
065600                                     REMAINDER WKS-RESIDUO-4
065700     IF WKS-RESIDUO-4 = 0
065800        MOVE 1 TO WKS-ANIO-ES-BISIESTO
065900        DIVIDE WKS-BISIESTO-ANIO BY 100 GIVING WKS-I
066000                                        REMAINDER WKS-RESIDUO-100
066100        IF WKS-RESIDUO-100 = 0
066200           MOVE 0 TO WKS-ANIO-ES-BISIESTO
066300           DIVIDE WKS-BISIESTO-ANIO BY 400 GIVING WKS-I
066400                                           REMAINDER WKS-RESIDUO-400
066500           IF WKS-RESIDUO-400 = 0
066600              MOVE 1 TO WKS-ANIO-ES-BISIESTO
066700           END-IF
066800        END-IF
066900     END-IF.
067000 0311-VERIFICA-BISIESTO-E. EXIT.
067100
067200******************************************************************
067300*   FUSION DE LOS CANDIDATOS DEL REPORTE CONTRA LAS INSTANCIAS    *
067400*   YA EXISTENTES EN INSTOLD (AMBOS EN ORDEN POR RPT-ID)          *
067500******************************************************************
067600 0300-FUNDE-INSTANCIAS SECTION.
067700     PERFORM 0301-COPIA-MENORES
067800        UNTIL NOT INSTOLD-TIENE-DATO
067900           OR WKS-INSTOLD-RPT-ID NOT < RPT-ID
068000     PERFORM 0302-FUNDE-IGUALES
068100        UNTIL NOT INSTOLD-TIENE-DATO
068200           OR WKS-INSTOLD-RPT-ID NOT = RPT-ID
068300     PERFORM 0303-ESCRIBE-NUEVAS
068400        VARYING WKS-TI FROM 1 BY 1 UNTIL WKS-TI > WKS-TP-COUNT.
068500 0300-FUNDE-INSTANCIAS-E. EXIT.
068600
068700*--> INSTANCIAS DE REPORTES QUE YA NO APARECEN EN RPTMAST (MENOR
068800*--> LLAVE QUE EL REPORTE ACTUAL) SE TRASLADAN SIN CAMBIO
068900 0301-COPIA-MENORES SECTION.
069000     PERFORM 0304-COPIA-INSTANCIA-ACTUAL
069100     ADD 1 TO WKS-ANTIGUAS-COPIADAS
069200     PERFORM 0031-LEE-INSTOLD.
069300 0301-COPIA-MENORES-E. EXIT.
069400
069500*--> INSTANCIAS DEL REPORTE ACTUAL: SI EL PERIODO YA EXISTE SE
069600*--> MARCA COMO FUNDIDA Y SE TRASLADA; SI EN MODO REGENERA Y EL
069700*--> ESTADO NO CONTIENE ENVIADO NI APROBADO, SE DESCARTA
069800 0302-FUNDE-IGUALES SECTION.
069900     IF MODO-ES-REGENERA AND RPT-ID = PARM-RPT-ID-REGEN
070000        AND INS-ESTADO NOT = 'ENVIADO A TIEMPO'
070100        AND INS-ESTADO NOT = 'ENVIADO TARDE'
070200        AND INS-ESTADO NOT = 'APROBADO'
070300        ADD 1 TO WKS-ANTIGUAS-BORRADAS
070400     ELSE
070500        PERFORM 0305-MARCA-PERIODO-FUNDIDO
070600        PERFORM 0304-COPIA-INSTANCIA-ACTUAL
070700        ADD 1 TO WKS-DUPLICADOS-OMITIDOS
070800     END-IF
070900     PERFORM 0031-LEE-INSTOLD.
071000 0302-FUNDE-IGUALES-E. EXIT.
071100
071200 0303-ESCRIBE-NUEVAS SECTION.
071300     IF NOT TP-YA-FUNDIDA (WKS-TI)
071400        MOVE PARM-PROXIMO-ID        TO INN-ID
071500        ADD 1 TO PARM-PROXIMO-ID
071600        MOVE RPT-ID                 TO INN-RPT-ID
071700        MOVE WKS-TP-TOKEN (WKS-TI)  TO INN-PERIODO
071800        MOVE WKS-TP-FECHA (WKS-TI)  TO INN-FECHA-VENCE
071900        MOVE ZEROES                 TO INN-FECHA-ENVIO
072000        MOVE 'PENDIENTE'            TO INN-ESTADO
072100        MOVE ZEROES                 TO INN-DESVIACION-DIAS
072200        MOVE RPT-ENTIDAD-NOMBRE     TO INN-ENTIDAD-NOMBRE
072300        MOVE RPT-RESP-NOMBRE        TO INN-RESP-NOMBRE
072400        WRITE REG-INSTANCIA-NVA
072500        ADD 1 TO WKS-INSTANCIAS-GENERADAS
072600     END-IF.
072700 0303-ESCRIBE-NUEVAS-E. EXIT.
072800
072900 0304-COPIA-INSTANCIA-ACTUAL SECTION.
073000     MOVE INS-ID               TO INN-ID
073100     MOVE INS-RPT-ID           TO INN-RPT-ID
073200     MOVE INS-PERIODO          TO INN-PERIODO
073300     MOVE INS-FECHA-VENCE      TO INN-FECHA-VENCE
073400     MOVE INS-FECHA-ENVIO      TO INN-FECHA-ENVIO
073500     MOVE INS-ESTADO           TO INN-ESTADO
073600     MOVE INS-DESVIACION-DIAS  TO INN-DESVIACION-DIAS
073700     MOVE INS-ENTIDAD-NOMBRE   TO INN-ENTIDAD-NOMBRE
073800     MOVE INS-RESP-NOMBRE      TO INN-RESP-NOMBRE
073900     WRITE REG-INSTANCIA-NVA.
074000 0304-COPIA-INSTANCIA-ACTUAL-E. EXIT.
074100
074200 0305-MARCA-PERIODO-FUNDIDO SECTION.
074300     PERFORM 0306-BUSCA-PERIODO
074400        VARYING WKS-TI FROM 1 BY 1 UNTIL WKS-TI > WKS-TP-COUNT.
074500 0305-MARCA-PERIODO-FUNDIDO-E. EXIT.
074600
074700 0306-BUSCA-PERIODO SECTION.
074800     IF WKS-TP-TOKEN (WKS-TI) = INS-PERIODO
074900        MOVE 1 TO WKS-TP-USADA (WKS-TI)
075000     END-IF.
075100 0306-BUSCA-PERIODO-E. EXIT.
075200
075300******************************************************************
075400*   BORRA (NO TRASLADA) LAS INSTANCIAS NO ENVIADAS NI APROBADAS   *
075500*   DEL REPORTE EN REGENERACION, ANTES DE GENERAR DE NUEVO;       *
075600*   EL ARCHIVO DE ALERTAS NO SE TOCA: ES UNA BITACORA DIARIA, NO  *
075700*   UN MAESTRO, Y NO VUELVE A LEERSE UNA VEZ ESCRITA              *
075800******************************************************************
075900 0310-REGENERA-REPORTE SECTION.
076000*--> LA SUPRESION PROPIAMENTE DICHA OCURRE EN 0302-FUNDE-IGUALES,
076100*--> QUE RECONOCE EL MODO REGENERA PARA EL REPORTE EN CURSO; ESTA
076200*--> SECCION SOLO EXISTE PARA DOCUMENTAR EL PASO EN LA BITACORA
076300     CONTINUE.
076400 0310-REGENERA-REPORTE-E. EXIT.
076500
076600 0320-COPIA-REMANENTE-INSTOLD SECTION.
076700     PERFORM 0304-COPIA-INSTANCIA-ACTUAL
076800     ADD 1 TO WKS-ANTIGUAS-COPIADAS
076900     PERFORM 0031-LEE-INSTOLD.
077000 0320-COPIA-REMANENTE-INSTOLD-E. EXIT.
077100
077200 0900-ESTADISTICAS SECTION.
077300     DISPLAY '******************************************'
077400     MOVE WKS-REPORTES-LEIDOS      TO WKS-MASCARA
077500     DISPLAY 'REPORTES LEIDOS:             ' WKS-MASCARA
077600     MOVE WKS-REPORTES-OMITIDOS    TO WKS-MASCARA
077700     DISPLAY 'REPORTES OMITIDOS (INACT.):  ' WKS-MASCARA
077800     MOVE WKS-INSTANCIAS-GENERADAS TO WKS-MASCARA
077900     DISPLAY 'INSTANCIAS GENERADAS:        ' WKS-MASCARA
078000     MOVE WKS-DUPLICADOS-OMITIDOS  TO WKS-MASCARA
078100     DISPLAY 'DUPLICADOS OMITIDOS:         ' WKS-MASCARA
078200     MOVE WKS-ANTIGUAS-BORRADAS    TO WKS-MASCARA
078300     DISPLAY 'INSTANCIAS BORRADAS (REGEN): ' WKS-MASCARA
078400     DISPLAY '******************************************'.
078500 0900-ESTADISTICAS-E. EXIT.
078600
078700 0990-CERRAR-ARCHIVOS SECTION.
078800     CLOSE RPTMAST INSTOLD INSTNEW.
078900 0990-CERRAR-ARCHIVOS-E. EXIT.
079000
