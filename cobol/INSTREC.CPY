000100******************************************************************
000200*    INSTREC  -  MAESTRO DE INSTANCIAS DE REPORTE                *
000300*    UN REGISTRO POR CADA PERIODO A REPORTAR DE UN RPTMAST,      *
000400*    CON SU FECHA DE VENCIMIENTO Y ESTADO DE CUMPLIMIENTO        *
000500******************************************************************
000600*    2024-02-05 PEDR CR-228901 CREACION DEL LAYOUT                *
000700*    2024-07-02 MALV CR-229055 SE AGREGA INS-ENTIDAD-NOMBRE Y     *
000800*                    INS-RESP-NOMBRE DESNORMALIZADOS PARA STATS  *
000900******************************************************************
001000 01  REG-INSTANCIA.
001100     02 INS-ID                     PIC 9(06).
001200     02 INS-RPT-ID                 PIC X(10).
001300     02 INS-PERIODO                PIC X(12).
001400     02 INS-FECHA-VENCE            PIC 9(08).
001500     02 INS-FECHA-ENVIO            PIC 9(08).
001600     02 INS-ESTADO                 PIC X(16).
001700     02 INS-DESVIACION-DIAS         PIC S9(04).
001800     02 INS-ENTIDAD-NOMBRE          PIC X(25).
001900     02 INS-RESP-NOMBRE             PIC X(25).
002000     02 FILLER                      PIC X(06).
