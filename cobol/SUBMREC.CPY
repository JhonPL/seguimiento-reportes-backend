000100******************************************************************
000200*    SUBMREC  -  TRANSACCION DE ENVIO DE REPORTE (SUBMISION)     *
000300*    ARCHIVO DE ENTRADA AL PROCESO SUBPOST, UN REGISTRO POR      *
000400*    CADA REPORTE EFECTIVAMENTE PRESENTADO AL ENTE               *
000500******************************************************************
000600*    2024-02-11 PEDR CR-228901 CREACION DEL LAYOUT                *
000700******************************************************************
000800 01  REG-SUBMISION.
000900     02 SUB-INS-ID                  PIC 9(06).
001000     02 SUB-FECHA-ENVIO             PIC 9(08).
001100     02 FILLER                       PIC X(06).
