000100******************************************************************
000200*    RPTMAST  -  MAESTRO DE REPORTES REGULATORIOS                *
000300*    CONTIENE UN REGISTRO POR CADA REPORTE QUE LA EMPRESA DEBE   *
000400*    PRESENTAR ANTE UN ENTE EXTERNO, SU FRECUENCIA Y RESPONSABLE *
000500******************************************************************
000600*    2024-02-05 PEDR CR-228901 CREACION DEL LAYOUT                *
000700*    2024-06-18 MALV CR-229014 SE AGREGA RPT-VIG-START/END PARA   *
000800*                    VIGENCIA DE REPORTES EVENTUALES              *
000900******************************************************************
001000 01  REG-RPTMAST.
001100     02 RPT-ID                     PIC X(10).
001200     02 RPT-NOMBRE                 PIC X(30).
001300     02 RPT-ENTIDAD-ID             PIC 9(04).
001400     02 RPT-ENTIDAD-NOMBRE         PIC X(25).
001500     02 RPT-FRECUENCIA             PIC X(13).
001600     02 RPT-DIA-VENCE               PIC 9(02).
001700     02 RPT-MES-VENCE               PIC 9(02).
001800     02 RPT-DIAS-GRACIA             PIC 9(03).
001900     02 RPT-RESP-ID                 PIC 9(04).
002000     02 RPT-RESP-NOMBRE             PIC X(25).
002100     02 RPT-SUPV-ID                 PIC 9(04).
002200     02 RPT-SUPV-NOMBRE             PIC X(25).
002300     02 RPT-ACTIVO                  PIC X(01).
002400        88 RPT-ES-ACTIVO                    VALUE 'S'.
002500        88 RPT-ES-INACTIVO                  VALUE 'N'.
002600     02 RPT-VIG-INICIO               PIC 9(08).
002700     02 RPT-VIG-FIN                  PIC 9(08).
002800     02 FILLER                       PIC X(06).
