000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO REGULATORIO                         *
000500* PROGRAMA    : DUECALC                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : CALCULA LA FECHA DE VENCIMIENTO DE UN PERIODO DE *
000800*             : UN REPORTE REGULATORIO SEGUN SU FRECUENCIA, Y    *
000900*             : CALCULA LOS DIAS DE DESVIACION ENTRE LA FECHA DE *
001000*             : ENVIO REAL Y LA FECHA DE VENCIMIENTO             *
001100* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO PURO)            *
001200* ACCION (ES) : D=FECHA VENCIMIENTO, V=DIAS DESVIACION           *
001300* INSTALADO   : 05/02/2024                                       *
001400* BPM/RATIONAL: 228901                                           *
001500* NOMBRE      : CALCULO FECHA VENCIMIENTO Y DESVIACION           *
001600* DESCRIPCION : RUTINA COMUN DE FECHAS DE CUMPLIMIENTO           *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000*  05/02/1989 PEDR CR-228901 VERSION INICIAL, SOLO MENSUAL Y      CR228901
002100*                   ANUAL                                         CR228901
002200*  14/03/1989 PEDR CR-228903 SE AGREGA BIMESTRAL Y TRIMESTRAL     CR228903
002300*  02/06/1990 MALV CR-228910 SE AGREGA SEMESTRAL Y UNICA VEZ      CR228910
002400*  19/11/1991 PEDR CR-228922 CORRECCION TABLA DE DIAS DE FEBRERO  CR228922
002500*                   EN ANIO BISIESTO                              CR228922
002600*  08/01/1993 MALV CR-228930 SE AGREGA DIAS DE GRACIA AL FINAL    CR228930
002700*                   DEL CALCULO                                   CR228930
002800*  23/07/1994 PEDR CR-228941 SE AGREGA FUNCION V (DESVIACION)     CR228941
002900*  11/02/1996 MALV CR-228955 REVISION GENERAL DE RUTINA DE        CR228955
003000*                   FECHA A DIA ABSOLUTO, EVITA USO DE TABLAS     CR228955
003100*                   JULIANAS EXTERNAS                             CR228955
003200*  30/09/1998 PEDR CR-228970 AJUSTE Y2K - SE VALIDA SIGLO EN      CR228970
003300*                   CALCULO DE ANIO BISIESTO, EL SIGLO YA VIENE   CR228970
003400*                   COMPLETO EN WKS-ANIO (9999) DESDE ESTE        CR228970
003500*                   CAMBIO, NO SE TRUNCA A 2 DIGITOS              CR228971
003600*  04/01/1999 PEDR CR-228971 PRUEBAS Y2K SOBRE VUELTA DE SIGLO    CR228971
003700*                   SIN HALLAZGOS                                 CR228990
003800*  17/05/2001 MALV CR-228990 SE AGREGA FRECUENCIA ESPECIFICA      CR228990
003900*                   (MISMO TRATO QUE UNICA VEZ)                   CR229020
004000*  09/10/2006 PEDR CR-229020 FRECUENCIA NO RECONOCIDA SE TRATA    CR229020
004100*                   COMO MENSUAL, NO SE RECHAZA LA LLAMADA        CR229080
004200*  22/04/2013 MALV CR-229080 LIMPIEZA DE COMENTARIOS Y AJUSTE DE  CR229080
004300*                   NOMBRES DE PARRAFOS A ESTANDAR 0NNN-
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    DUECALC.
004700 AUTHOR.        ERICK RAMIREZ.
004800 INSTALLATION.  CUMPLIMIENTO REGULATORIO.
004900 DATE-WRITTEN.  05/02/1989.
005000 DATE-COMPILED.
005100 SECURITY.      USO INTERNO - CUMPLIMIENTO REGULATORIO.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS CLASE-NUMERICA   IS "0123456789".
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*          AREA DE TRABAJO DE FECHAS Y SUS REDEFINICIONES        *
006000******************************************************************
006100 01  WKS-FECHA-TRABAJO                PIC 9(08) VALUE ZEROES.
006200 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
006300     02 WKS-ANIO                      PIC 9(04).
006400     02 WKS-MES                       PIC 9(02).
006500     02 WKS-DIA                       PIC 9(02).
006600
006700 01  WKS-PERIODO-LOCAL                PIC X(12) VALUE SPACES.
006800 01  WKS-PERIODO-LOCAL-R REDEFINES WKS-PERIODO-LOCAL.
006900     02 WKS-PER-ANIO                  PIC X(04).
007000     02 WKS-PER-GUION-1               PIC X(01).
007100     02 WKS-PER-RESTO                 PIC X(07).
007200 01  WKS-PERIODO-RESTO-R REDEFINES WKS-PER-RESTO.
007300     02 WKS-PER-LETRA                 PIC X(01).
007400     02 WKS-PER-NUMERO                PIC X(01).
007500     02 FILLER                        PIC X(05).
007600 01  WKS-PERIODO-FECHA-R REDEFINES WKS-PER-RESTO.
007700     02 WKS-PER-MES                   PIC 9(02).
007800     02 WKS-PER-GUION-3               PIC X(01).
007900     02 WKS-PER-DIA                   PIC 9(02).
008000     02 FILLER                        PIC X(02).
008100
008200******************************************************************
008300*     TABLA DE DIAS POR MES (AGNO NO BISIESTO) Y ACUMULADOS      *
008400******************************************************************
008500 01  TABLA-DIAS-MES.
008600     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
008700 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
008800     02 DIAS-POR-MES      PIC 99 OCCURS 12 TIMES.
008900
009000 01  TABLA-DIAS-ACUM.
009100     02 FILLER        PIC X(36)
009200             VALUE '000031059090120151181212243273304334'.
009300 01  F-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
009400     02 DIAS-ANTES-MES    PIC 999 OCCURS 12 TIMES.
009500
009600******************************************************************
009700*          CONTADORES, SUBINDICES Y ACUMULADORES DE CALCULO      *
009800******************************************************************
009900 01  WKS-I                            PIC 9(02)    COMP VALUE 0.
010000 01  WKS-ANIO-MENOS-1                 PIC S9(09)   COMP VALUE 0.
010100 01  WKS-COCIENTE-4                   PIC S9(09)   COMP VALUE 0.
010200 01  WKS-COCIENTE-100                 PIC S9(09)   COMP VALUE 0.
010300 01  WKS-COCIENTE-400                 PIC S9(09)   COMP VALUE 0.
010400 01  WKS-RESIDUO-4                    PIC S9(09)   COMP VALUE 0.
010500 01  WKS-RESIDUO-100                  PIC S9(09)   COMP VALUE 0.
010600 01  WKS-RESIDUO-400                  PIC S9(09)   COMP VALUE 0.
010700 01  WKS-DIAS-ANTES-ANIO               PIC S9(09)   COMP VALUE 0.
010800 01  WKS-DIA-ABSOLUTO-1                PIC S9(09)   COMP VALUE 0.
010900 01  WKS-DIA-ABSOLUTO-2                PIC S9(09)   COMP VALUE 0.
011000 01  WKS-FLAGS.
011100     02 WKS-ANIO-ES-BISIESTO          PIC 9(01) VALUE 0.
011200        88 ANIO-BISIESTO                       VALUE 1.
011300     02 WKS-AJUSTE-BISIESTO           PIC 9(01) VALUE 0.
011400     02 FILLER                        PIC X(04).
011500
011600 01  WKS-NUMERO-N                      PIC 9(01) VALUE 0.
011700 01  WKS-MES-TRABAJO                   PIC 9(02) VALUE 0.
011800 01  WKS-MES-FIN-PERIODO                PIC 9(02) VALUE 0.
011900 01  WKS-DIA-TOPE                       PIC 9(02) VALUE 0.
012000
012100******************************************************************
012200*                  AREA DE COMUNICACION (LINKAGE)                *
012300******************************************************************
012400 LINKAGE SECTION.
012500 01  LK-PARAMETROS.
012600     02 LK-FUNCION                    PIC X(01).
012700     02 LK-FRECUENCIA                  PIC X(13).
012800     02 LK-DIA-VENCE                   PIC 9(02).
012900     02 LK-MES-VENCE                   PIC 9(02).
013000     02 LK-DIAS-GRACIA                 PIC 9(03).
013100     02 LK-PERIODO                     PIC X(12).
013200     02 LK-FECHA-ENVIO                  PIC 9(08).
013300     02 LK-FECHA-VENCE                  PIC 9(08).
013400     02 LK-DESVIACION-DIAS               PIC S9(04).
013500     02 FILLER                          PIC X(04).
013600******************************************************************
013700 PROCEDURE DIVISION USING LK-PARAMETROS.
013800******************************************************************
013900*               S E C C I O N    P R I N C I P A L
014000******************************************************************
014100 000-MAIN SECTION.
014200     EVALUATE LK-FUNCION
014300        WHEN 'D'
014400             PERFORM 0100-CALCULA-VENCIMIENTO
014500        WHEN 'V'
014600             PERFORM 0200-CALCULA-DESVIACION
014700        WHEN OTHER
014800             MOVE ZEROES TO LK-FECHA-VENCE LK-DESVIACION-DIAS
014900     END-EVALUATE
015000     GOBACK.
015100 000-MAIN-E. EXIT.
015200
015300******************************************************************
015400*    0100 - CALCULO DE FECHA DE VENCIMIENTO POR FRECUENCIA        *
015500******************************************************************
015600 0100-CALCULA-VENCIMIENTO SECTION.
015700     MOVE LK-PERIODO         TO WKS-PERIODO-LOCAL
015800     MOVE ZEROES             TO WKS-FECHA-TRABAJO
015900
016000     EVALUATE LK-FRECUENCIA
016100        WHEN 'MENSUAL'
016200             PERFORM 0110-VENCE-MENSUAL
016300        WHEN 'BIMESTRAL'
016400             PERFORM 0120-VENCE-BIMESTRAL
016500        WHEN 'TRIMESTRAL'
016600             PERFORM 0130-VENCE-TRIMESTRAL
016700        WHEN 'SEMESTRAL'
016800             PERFORM 0140-VENCE-SEMESTRAL
016900        WHEN 'ANUAL'
017000             PERFORM 0150-VENCE-ANUAL
017100        WHEN 'UNICA VEZ'
017200             PERFORM 0160-VENCE-UNICA-VEZ
017300        WHEN 'ESPECIFICA'
017400             PERFORM 0160-VENCE-UNICA-VEZ
017500        WHEN OTHER
017600*--> FRECUENCIA NO RECONOCIDA, TRATADA COMO MENSUAL CR-229020
017700             PERFORM 0110-VENCE-MENSUAL
017800     END-EVALUATE
017900
018000     IF LK-DIAS-GRACIA > 0
018100        PERFORM 0170-SUMA-DIAS-GRACIA
018200     END-IF
018300
018400     MOVE WKS-FECHA-TRABAJO  TO LK-FECHA-VENCE.
018500 0100-CALCULA-VENCIMIENTO-E. EXIT.
018600
018700******************************************************************
018800*    0110 - MENSUAL: VENCE EL MES SIGUIENTE AL PERIODO YYYY-MM   *
018900******************************************************************
019000 0110-VENCE-MENSUAL SECTION.
019100     MOVE WKS-PER-ANIO        TO WKS-ANIO
019200     MOVE LK-PERIODO (6:2)    TO WKS-MES-TRABAJO
019300
019400     ADD 1 TO WKS-MES-TRABAJO
019500     IF WKS-MES-TRABAJO > 12
019600        MOVE 1 TO WKS-MES-TRABAJO
019700        ADD 1  TO WKS-ANIO
019800     END-IF
019900
020000     PERFORM 0300-VERIFICA-BISIESTO
020100     PERFORM 0310-FIJA-DIA-TOPE
020200     MOVE WKS-MES-TRABAJO     TO WKS-MES
020300     MOVE WKS-DIA-TOPE        TO WKS-DIA
020400     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
020500 0110-VENCE-MENSUAL-E. EXIT.
020600
020700******************************************************************
020800*    0120 - BIMESTRAL: PERIODO YYYY-Bn, n = 1..6                 *
020900******************************************************************
021000 0120-VENCE-BIMESTRAL SECTION.
021100     MOVE WKS-PER-ANIO        TO WKS-ANIO
021200     MOVE WKS-PER-NUMERO      TO WKS-NUMERO-N
021300
021400     COMPUTE WKS-MES-FIN-PERIODO = (WKS-NUMERO-N - 1) * 2 + 2
021500     COMPUTE WKS-MES-TRABAJO     = WKS-MES-FIN-PERIODO + 1
021600     IF WKS-MES-TRABAJO > 12
021700        MOVE 1 TO WKS-MES-TRABAJO
021800        ADD 1  TO WKS-ANIO
021900     END-IF
022000
022100     PERFORM 0300-VERIFICA-BISIESTO
022200     PERFORM 0310-FIJA-DIA-TOPE
022300     MOVE WKS-MES-TRABAJO     TO WKS-MES
022400     MOVE WKS-DIA-TOPE        TO WKS-DIA
022500     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
022600 0120-VENCE-BIMESTRAL-E. EXIT.
022700
022800******************************************************************
022900*    0130 - TRIMESTRAL: PERIODO YYYY-Qn, n = 1..4                *
023000******************************************************************
023100 0130-VENCE-TRIMESTRAL SECTION.
023200     MOVE WKS-PER-ANIO        TO WKS-ANIO
023300     MOVE WKS-PER-NUMERO      TO WKS-NUMERO-N
023400
023500     COMPUTE WKS-MES-FIN-PERIODO = (WKS-NUMERO-N - 1) * 3 + 3
023600     COMPUTE WKS-MES-TRABAJO     = WKS-MES-FIN-PERIODO + 1
023700     IF WKS-MES-TRABAJO > 12
023800        MOVE 1 TO WKS-MES-TRABAJO
023900        ADD 1  TO WKS-ANIO
024000     END-IF
024100
024200     PERFORM 0300-VERIFICA-BISIESTO
024300     PERFORM 0310-FIJA-DIA-TOPE
024400     MOVE WKS-MES-TRABAJO     TO WKS-MES
024500     MOVE WKS-DIA-TOPE        TO WKS-DIA
024600     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
024700 0130-VENCE-TRIMESTRAL-E. EXIT.
024800
024900******************************************************************
025000*    0140 - SEMESTRAL: PERIODO YYYY-Sn, n = 1,2                 *
025100******************************************************************
025200 0140-VENCE-SEMESTRAL SECTION.
025300     MOVE WKS-PER-ANIO        TO WKS-ANIO
025400     MOVE WKS-PER-NUMERO      TO WKS-NUMERO-N
025500
025600     COMPUTE WKS-MES-FIN-PERIODO = (WKS-NUMERO-N - 1) * 6 + 6
025700     COMPUTE WKS-MES-TRABAJO     = WKS-MES-FIN-PERIODO + 1
025800     IF WKS-MES-TRABAJO > 12
025900        MOVE 1 TO WKS-MES-TRABAJO
026000        ADD 1  TO WKS-ANIO
026100     END-IF
026200
026300     PERFORM 0300-VERIFICA-BISIESTO
026400     PERFORM 0310-FIJA-DIA-TOPE
026500     MOVE WKS-MES-TRABAJO     TO WKS-MES
026600     MOVE WKS-DIA-TOPE        TO WKS-DIA
026700     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
026800 0140-VENCE-SEMESTRAL-E. EXIT.
026900
027000******************************************************************
027100*    0150 - ANUAL: PERIODO YYYY, VENCE EN MES M DEL ANIO YYYY+1  *
027200******************************************************************
027300 0150-VENCE-ANUAL SECTION.
027400     MOVE WKS-PER-ANIO        TO WKS-ANIO
027500     ADD 1                    TO WKS-ANIO
027600     MOVE LK-MES-VENCE        TO WKS-MES-TRABAJO
027700     IF WKS-MES-TRABAJO = 0
027800        MOVE 3 TO WKS-MES-TRABAJO
027900     END-IF
028000
028100     PERFORM 0300-VERIFICA-BISIESTO
028200     PERFORM 0310-FIJA-DIA-TOPE
028300     MOVE WKS-MES-TRABAJO     TO WKS-MES
028400     MOVE WKS-DIA-TOPE        TO WKS-DIA
028500     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
028600 0150-VENCE-ANUAL-E. EXIT.
028700
028800******************************************************************
028900*  0160 - UNICA VEZ / ESPECIFICA: PERIODO ES LA FECHA YYYY-MM-DD *
029000******************************************************************
029100 0160-VENCE-UNICA-VEZ SECTION.
029200     MOVE WKS-PER-ANIO        TO WKS-ANIO
029300     MOVE WKS-PER-MES         TO WKS-MES
029400     MOVE WKS-PER-DIA         TO WKS-DIA
029500     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
029600 0160-VENCE-UNICA-VEZ-E. EXIT.
029700
029800******************************************************************
029900*   0170 - SUMA LOS DIAS DE GRACIA A LA FECHA YA CALCULADA,      *
030000*          AVANZANDO DIA POR DIA (CR-228930)                     *
030100******************************************************************
030200 0170-SUMA-DIAS-GRACIA SECTION.
030300     PERFORM 0180-AVANZA-UN-DIA LK-DIAS-GRACIA TIMES.
030400 0170-SUMA-DIAS-GRACIA-E. EXIT.
030500
030600******************************************************************
030700*   0180 - AVANZA WKS-FECHA-TRABAJO UN DIA CALENDARIO, RODANDO   *
030800*          DE MES Y DE ANIO, CONSIDERANDO BISIESTO EN FEBRERO    *
030900******************************************************************
031000 0180-AVANZA-UN-DIA SECTION.
031100     ADD 1 TO WKS-DIA
031200     PERFORM 0300-VERIFICA-BISIESTO
031300     IF WKS-MES = 2 AND ANIO-BISIESTO
031400        IF WKS-DIA > 29
031500           MOVE 1 TO WKS-DIA
031600           ADD 1  TO WKS-MES
031700        END-IF
031800     ELSE
031900        IF WKS-DIA > DIAS-POR-MES (WKS-MES)
032000           MOVE 1 TO WKS-DIA
032100           ADD 1  TO WKS-MES
032200        END-IF
032300     END-IF
032400     IF WKS-MES > 12
032500        MOVE 1 TO WKS-MES
032600        ADD 1  TO WKS-ANIO
032700     END-IF
032800     MOVE WKS-FECHA-TRABAJO-R TO WKS-FECHA-TRABAJO.
032900 0180-AVANZA-UN-DIA-E. EXIT.
033000
033100******************************************************************
033200*    0200 - CALCULO DE DIAS DE DESVIACION (ENVIO MENOS VENCE)   *
033300******************************************************************
033400 0200-CALCULA-DESVIACION SECTION.
033500     IF LK-FECHA-ENVIO = 0 OR LK-FECHA-VENCE = 0
033600        MOVE 0 TO LK-DESVIACION-DIAS
033700     ELSE
033800        MOVE LK-FECHA-VENCE  TO WKS-FECHA-TRABAJO
033900        PERFORM 0400-FECHA-A-DIA-ABSOLUTO
034000        MOVE WKS-DIA-ABSOLUTO-1 TO WKS-DIA-ABSOLUTO-2
034100        MOVE LK-FECHA-ENVIO  TO WKS-FECHA-TRABAJO
034200        PERFORM 0400-FECHA-A-DIA-ABSOLUTO
034300        COMPUTE LK-DESVIACION-DIAS =
034400                WKS-DIA-ABSOLUTO-1 - WKS-DIA-ABSOLUTO-2
034500     END-IF.
034600 0200-CALCULA-DESVIACION-E. EXIT.
034700
034800******************************************************************
034900*  0300 - DETERMINA SI WKS-ANIO ES BISIESTO (CR-228922/CR-228970)*
035000*         DESDE EL AJUSTE Y2K EL ANIO YA LLEGA COMPLETO (9999),  *
035100*         NO SE TRUNCA NI SE ASUME SIGLO 19 O 20                 *
035200******************************************************************
035300 0300-VERIFICA-BISIESTO SECTION.
035400     MOVE 0 TO WKS-ANIO-ES-BISIESTO
035500     DIVIDE WKS-ANIO BY 4   GIVING WKS-COCIENTE-4
035600                            REMAINDER WKS-RESIDUO-4
035700     DIVIDE WKS-ANIO BY 100 GIVING WKS-COCIENTE-100
035800                            REMAINDER WKS-RESIDUO-100
035900     DIVIDE WKS-ANIO BY 400 GIVING WKS-COCIENTE-400
036000                            REMAINDER WKS-RESIDUO-400
036100     IF WKS-RESIDUO-4 = 0
036200        IF WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0
036300           MOVE 1 TO WKS-ANIO-ES-BISIESTO
036400        END-IF
036500     END-IF.
036600 0300-VERIFICA-BISIESTO-E. EXIT.
036700
036800******************************************************************
036900*  0310 - FIJA EL DIA TOPE (MIN DEL DIA SOLICITADO Y EL FIN DE   *
037000*         MES) PARA WKS-MES-TRABAJO, CONSIDERANDO BISIESTO       *
037100******************************************************************
037200 0310-FIJA-DIA-TOPE SECTION.
037300     MOVE LK-DIA-VENCE TO WKS-DIA-TOPE
037400     IF WKS-DIA-TOPE = 0
037500        MOVE 15 TO WKS-DIA-TOPE
037600     END-IF
037700
037800     IF WKS-MES-TRABAJO = 2 AND ANIO-BISIESTO
037900        IF WKS-DIA-TOPE > 29
038000           MOVE 29 TO WKS-DIA-TOPE
038100        END-IF
038200     ELSE
038300        IF WKS-DIA-TOPE > DIAS-POR-MES (WKS-MES-TRABAJO)
038400           MOVE DIAS-POR-MES (WKS-MES-TRABAJO) TO WKS-DIA-TOPE
038500        END-IF
038600     END-IF.
038700 0310-FIJA-DIA-TOPE-E. EXIT.
038800
038900******************************************************************
039000*  0400 - CONVIERTE WKS-FECHA-TRABAJO A NUMERO DE DIA ABSOLUTO   *
039100*         (ALGORITMO DE ERA GREGORIANA, SIN FUNCIONES DEL        *
039200*         COMPILADOR - CR-228955)                                *
039300******************************************************************
039400 0400-FECHA-A-DIA-ABSOLUTO SECTION.
039500     PERFORM 0300-VERIFICA-BISIESTO
039600
039700     COMPUTE WKS-ANIO-MENOS-1 = WKS-ANIO - 1
039800     DIVIDE WKS-ANIO-MENOS-1 BY 4   GIVING WKS-COCIENTE-4
039900     DIVIDE WKS-ANIO-MENOS-1 BY 100 GIVING WKS-COCIENTE-100
040000     DIVIDE WKS-ANIO-MENOS-1 BY 400 GIVING WKS-COCIENTE-400
040100
040200     COMPUTE WKS-DIAS-ANTES-ANIO =
040300             (WKS-ANIO-MENOS-1 * 365) + WKS-COCIENTE-4
040400             - WKS-COCIENTE-100 + WKS-COCIENTE-400
040500
040600     MOVE 0 TO WKS-AJUSTE-BISIESTO
040700     IF WKS-MES > 2 AND ANIO-BISIESTO
040800        MOVE 1 TO WKS-AJUSTE-BISIESTO
040900     END-IF
041000
041100     COMPUTE WKS-DIA-ABSOLUTO-1 =
041200             WKS-DIAS-ANTES-ANIO + DIAS-ANTES-MES (WKS-MES)
041300             + WKS-AJUSTE-BISIESTO + WKS-DIA.
041400 0400-FECHA-A-DIA-ABSOLUTO-E. EXIT.
041500
041600******************************************************************
041700*   FIN DEL PROGRAMA - LA CONVERSION INVERSA (DIA ABSOLUTO A     *
041800*   FECHA) NO SE REQUIERE: LOS DIAS DE GRACIA SE APLICAN CON     *
041900*   0180-AVANZA-UN-DIA Y LA DESVIACION SOLO RESTA DIAS           *
042000*   ABSOLUTOS, NUNCA LOS CONVIERTE DE REGRESO A FECHA            *
042100******************************************************************
